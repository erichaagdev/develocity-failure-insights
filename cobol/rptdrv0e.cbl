000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    RPTDRV0O.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-07-14.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 2011-05-03
001100* Letzte Version   :: A.04.00
001200* Kurzbeschreibung :: Treiberprogramm der Time-To-Remediate-
001300* Kurzbeschreibung :: Auswertung, Schritt 2: liest INCIDENT-FILE,
001400* Kurzbeschreibung :: bildet sieben Sichten je Uebersichts- und
001500* Kurzbeschreibung :: Trendtabelle und schreibt REPORT-FILE
001600*
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1994-07-14 | KL   | Neuerstellung fuer die neue       *
002300*         |            |      | Time-To-Remediate Auswertung      *
002400* A.01.00 | 1994-09-30 | KL   | GRUPPIERTE SICHTEN (PROJEKT/USER)  *
002500*         |            |      | HINZUGEFUEGT - WAREN URSPRUENGLICH*
002600*         |            |      | NUR OVERALL/CI/LOCAL              *
002700* A.02.00 | 1996-03-14 | RFH  | TABELLENGROESSEN (GRUPPEN,        *
002800*         |            |      | DAUERWERTE JE GRUPPE) VERGROESSERT*
002900*         |            |      | FUER GROSSPROJEKTE                *
003000* A.02.01 | 1997-08-11 | KL   | TREND-SORTIERUNG NACH GESAMT-     *
003100*         |            |      | AUSFAELLEN UEBER ALLE ZEITSCHEIBEN*
003200*         |            |      | KORRIGIERT (SORTIERTE VORHER NACH *
003300*         |            |      | DER LETZTEN ZEITSCHEIBE) (RQ 1997-*
003400*         |            |      | 233)                               *
003500* A.03.00 | 1998-11-30 | LOR  | Y2K: EIGENE DATUMSROUTINEN (D700/  *
003600*         |            |      | D710) EINGEFUEHRT, ERSETZEN DIE    *
003700*         |            |      | ALTE JJMMTT-TABELLE.  ALLE VIER    *
003800*         |            |      | ZIFFERN DES JAHRES GEPRUEFT.       *
003900*         |            |      | SIEHE RFC 1998-441                 *
004000* A.04.00 | 2011-05-03 | RFH  | AUFRUFKONVENTION AUF LINK-REC FUER *
004100*         |            |      | RPTSTA0M/TBLREN0M/DURFMT0M         *
004200*         |            |      | UMGESTELLT                        *
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* RPTDRV0O liest INCIDENT-FILE (von TRKDRV0O geschrieben), holt
004800* Berichtszeitraum SINCE/UNTIL aus dem Parameterbestand RPTPARM,
004900* sortiert die Incidents aufsteigend nach STARTED-ON (SD-SORT-
005000* DATEI SD-INCIDENT-FILE, ENTLEHNT AUS DEM SORT-MUSTER DER
005100* SCHULUNGSUNTERLAGEN), waehlt eine Zeitscheibengroesse (Tag/
005200* Woche/Monat/Quartal/Jahr) nach der Fensterlaenge und bildet fuer
005300* jede der sieben festen Sichten (OVERALL, CI-OVERALL, LOCAL-
005400* OVERALL, CI-BY-PROJECT-AND-REQUESTED, LOCAL-BY-USER, LOCAL-BY-
005500* PROJECT, LOCAL-BY-USER-AND-PROJECT) eine Uebersichtstabelle und
005600* eine Trendtabelle, insgesamt 14 Tabellen auf REPORT-FILE.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  TANDEM-NONSTOP.
006300 OBJECT-COMPUTER.  TANDEM-NONSTOP.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     C01       IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PARM-FILE        ASSIGN TO "RPTPARM"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-PARM-STATUS.
007400     SELECT INCIDENT-FILE    ASSIGN TO "INCIDNT"
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-IK-STATUS.
007700     SELECT REPORT-FILE      ASSIGN TO "RPTOUT"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-RPT-STATUS.
008000     SELECT SD-INCIDENT-FILE ASSIGN TO "SORTWK1".
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PARM-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  PARM-RECORD.
008800     05  PARM-SINCE-MS        PIC 9(18).
008900     05  PARM-UNTIL-MS        PIC 9(18).
008950     05  FILLER               PIC X(04).
009000
009100 FD  INCIDENT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  IK-RECORD.
009500     COPY INCIDNTC.
009600
009700 FD  REPORT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  RPT-LINE                 PIC X(300).
010100
010200 SD  SD-INCIDENT-FILE.
010300 01  SD-INCIDENT-RECORD.
010400     COPY INCIDNTC.
010500
010600 WORKING-STORAGE SECTION.
010620*--------------------------------------------------------------------*
010640* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
010660*--------------------------------------------------------------------*
010680 77          W-VIEW-CT           PIC 9(05) COMP     VALUE ZERO.
010685*        ZAEHLT DIE VON C100-PROCESS-ONE-VIEW TATSAECHLICH
010690*        DURCHLAUFENEN SICHTEN, NUR FUER DIE ABBRUCH-DIAGNOSE
010695*        IN B090-ENDE WERTVOLL.
010700*--------------------------------------------------------------------*
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010900*--------------------------------------------------------------------*
011000 01          COMP-FELDER.
011100     05      C4-VIEW-X           PIC 9(04) COMP.
011200     05      C4-BKT-X            PIC 9(04) COMP.
011300     05      C4-GRP-X            PIC 9(04) COMP.
011400     05      C4-GRP-Y            PIC 9(04) COMP.
011500     05      C4-COL              PIC 9(04) COMP.
011600     05      C4-DUR-X            PIC 9(04) COMP.
011700     05      C4-DUR-Y            PIC 9(04) COMP.
011800     05      C4-NCOLS            PIC 9(04) COMP.
011900     05      C4-TREND-BKT-USED   PIC 9(04) COMP.
012000     05      C9-INC-X            PIC 9(09) COMP.
012100     05      C9-INCIDENT-COUNT   PIC 9(09) COMP           VALUE ZERO.
012200     05      C9-SPAN-DAYS        PIC 9(09) COMP.
012300     05      C9-SCAN-POS         PIC 9(03) COMP.
012400     05      C9-TRIM-LEN         PIC 9(03) COMP.
012500     05      C9-LEN-1            PIC 9(03) COMP.
012600     05      C9-LEN-2            PIC 9(03) COMP.
012700     05      C9-TEMP-SWAP        PIC 9(18)V9(03).
012750     05      FILLER              PIC X(01).
012800
012900*--------------------------------------------------------------------*
013000* Datumsrechnung (zivile Umrechnung nach Hinnant, siehe D700/D710)
013100*--------------------------------------------------------------------*
013200 01          W-DATE-WORK.
013300     05      W-DAYS-Z            PIC 9(09) COMP.
013400     05      W-DAYS-ZP           PIC 9(09) COMP.
013500     05      W-ERA               PIC 9(09) COMP.
013600     05      W-DOE               PIC 9(09) COMP.
013700     05      W-YOE               PIC 9(09) COMP.
013800     05      W-CIV-YEAR          PIC 9(09) COMP.
013900     05      W-DOY               PIC 9(09) COMP.
014000     05      W-MP                PIC 9(09) COMP.
014100     05      W-CIV-DAY           PIC 9(09) COMP.
014200     05      W-CIV-MONTH         PIC 9(09) COMP.
014300     05      W-Y2                PIC 9(09) COMP.
014400     05      W-ERA2              PIC 9(09) COMP.
014500     05      W-YOE2              PIC 9(09) COMP.
014600     05      W-MM                PIC 9(09) COMP.
014700     05      W-DOY2              PIC 9(09) COMP.
014800     05      W-DOE2              PIC 9(09) COMP.
014900     05      W-DAYS-OUT          PIC 9(09) COMP.
015000     05      W-TEMP1             PIC 9(09) COMP.
015100     05      W-TEMP2             PIC 9(09) COMP.
015200     05      W-IN-YEAR           PIC 9(09) COMP.
015300     05      W-IN-MONTH          PIC 9(09) COMP.
015400     05      W-IN-DAY            PIC 9(09) COMP.
015500     05      W-TRUNC-IN-MS       PIC 9(18).
015600     05      W-TRUNC-OUT-MS      PIC 9(18).
015700     05      W-CUR-BUCKET-MS     PIC 9(18).
015800     05      W-QUARTER-MONTH     PIC 9(09) COMP.
015850     05      FILLER              PIC X(01).
015900
016000*--------------------------------------------------------------------*
016100* Display-Felder: Praefix D
016200*--------------------------------------------------------------------*
016300 01          DISPLAY-FELDER.
016400     05      D-SCAN-FIELD        PIC X(200)         VALUE SPACES.
016500     05      D-CANDIDATE-KEY     PIC X(340)         VALUE SPACES.
016600     05      D-YEAR-ED           PIC 9(04).
016700     05      D-MONTH-ED          PIC 9(02).
016800     05      D-DAY-ED            PIC 9(02).
016900     05      D-QTR-ED            PIC 9(01).
017000     05      D-FAILURES-ED       PIC Z(08)9.
017100     05      D-FAILURES-ED-R REDEFINES D-FAILURES-ED.
017200         10  D-FAILURES-BYTE     PIC X(01) OCCURS 9 TIMES.
017300     05      D-RUN-COUNT-ED      PIC ZZZ,ZZZ,ZZ9.
017350     05      FILLER              PIC X(01).
017400
017500*--------------------------------------------------------------------*
017600* Felder mit konstantem Inhalt: Praefix K
017700*--------------------------------------------------------------------*
017800 01          KONSTANTE-FELDER.
017900     05      K-MODUL             PIC X(08)          VALUE "RPTDRV0O".
018000     05      K-MODUL-VERS        PIC X(08)          VALUE "A.04.00 ".
018100     05      K-DURFMT-MODUL      PIC X(08)          VALUE "DURFMT0M".
018200     05      K-RPTSTA-MODUL      PIC X(08)          VALUE "RPTSTA0M".
018300     05      K-TBLREN-MODUL      PIC X(08)          VALUE "TBLREN0M".
018400     05      K-MAX-GROUPS        PIC 9(04) COMP     VALUE 100.
018500     05      K-MAX-DUR-PER-GRP   PIC 9(04) COMP     VALUE 3000.
018600     05      K-MAX-BUCKETS       PIC 9(04) COMP     VALUE 20.
018700     05      K-MS-PER-DAY        PIC 9(18)          VALUE 86400000.
018800     05      K-TITLE-LINE-1      PIC X(60)
018900             VALUE "TIME TO REMEDIATE BUILD FAILURES".
018950     05      FILLER              PIC X(01).
019000
019100*----------------------------------------------------------------*
019200* Conditional-Felder
019300*----------------------------------------------------------------*
019400 01          SCHALTER.
019500     05      WS-PARM-STATUS      PIC X(02)          VALUE "00".
019600         88  PARM-FILE-OK                            VALUE "00".
019700     05      WS-IK-STATUS        PIC X(02)          VALUE "00".
019800         88  IK-FILE-OK                              VALUE "00".
019900         88  IK-FILE-NOK      VALUE "01" "02" "03" "04" "05" "06" "07"
020000                                     "08" "09" "20" "21" "22" "23" "24"
020100                                     "30" "34" "35" "37" "38" "39" "41"
020200                                     "42" "43" "44" "46" "47" "48" "49".
020300     05      WS-RPT-STATUS       PIC X(02)          VALUE "00".
020400         88  RPT-FILE-OK                             VALUE "00".
020500         88  RPT-FILE-NOK     VALUE "01" "02" "03" "04" "05" "06" "07"
020600                                     "08" "09" "20" "21" "22" "23" "24"
020700                                     "30" "34" "35" "37" "38" "39" "41"
020800                                     "42" "43" "44" "46" "47" "48" "49".
020900     05      W-SORT-EOF-SW       PIC X(01)          VALUE 'N'.
021000         88  W-SORT-INPUT-EOF                        VALUE 'Y'.
021100     05      W-RETURN-EOF-SW     PIC X(01)          VALUE 'N'.
021200         88  W-RETURN-EOF                             VALUE 'Y'.
021300     05      W-RESOLUTION        PIC X(01)          VALUE 'D'.
021400         88  W-RES-DAY                                VALUE 'D'.
021500         88  W-RES-WEEK                               VALUE 'W'.
021600         88  W-RES-MONTH                              VALUE 'M'.
021700         88  W-RES-QUARTER                            VALUE 'Q'.
021800         88  W-RES-YEAR                               VALUE 'Y'.
021900     05      W-FOUND-SW          PIC X(01)          VALUE 'N'.
022000         88  W-FOUND                                  VALUE 'Y'.
022100         88  W-NOT-FOUND                              VALUE 'N'.
022200     05      W-BKT-FOUND-SW      PIC X(01)          VALUE 'N'.
022300         88  W-BKT-FOUND                              VALUE 'Y'.
022350     05      FILLER              PIC X(01).
022400
022500*--------------------------------------------------------------------*
022600* Sieben feste Sichten - klassische Steuertabelle, ueber FILLER-
022700* Literale vorbelegt und per REDEFINES als Tabelle angesprochen
022800*--------------------------------------------------------------------*
022900 01          W-VIEW-LITERALS.
023000     05      FILLER PIC X(50) VALUE
023100         "ALL NONE  (OVERALL)                              ".
023200     05      FILLER PIC X(50) VALUE
023300         "CI  NONE  (CI - OVERALL)                         ".
023400     05      FILLER PIC X(50) VALUE
023500         "LOC NONE  (LOCAL - OVERALL)                      ".
023600     05      FILLER PIC X(50) VALUE
023700         "CI  PRJREQ(CI - BY PROJECT AND REQUESTED)         ".
023800     05      FILLER PIC X(50) VALUE
023900         "LOC USER  (LOCAL - BY USER)                       ".
024000     05      FILLER PIC X(50) VALUE
024100         "LOC PROJ  (LOCAL - BY PROJECT)                    ".
024200     05      FILLER PIC X(50) VALUE
024300         "LOC USRPRJ(LOCAL - BY USER AND PROJECT)            ".
024400 01          W-VIEW-TABLE REDEFINES W-VIEW-LITERALS.
024500     05      VT-ENTRY OCCURS 7 TIMES INDEXED BY VT-X.
024600         10  VT-SCOPE            PIC X(03).
024700         10  FILLER              PIC X(01).
024800         10  VT-GROUP            PIC X(06).
024900         10  VT-TITLE            PIC X(40).
025000
025100*--------------------------------------------------------------------*
025200* In den Arbeitsspeicher geladene, nach STARTED-ON sortierte
025300* Incidents
025400*--------------------------------------------------------------------*
025500 01          W-INCIDENT-TABLE.
025600     03      W-INCIDENT-ENTRY OCCURS 1 TO 20000 TIMES
025700                 DEPENDING ON C9-INCIDENT-COUNT
025800                 INDEXED BY W-INC-X.
025900         COPY INCIDNTC.
026000
026100*--------------------------------------------------------------------*
026200* Zeitscheiben (Buckets) des Berichtsfensters
026300*--------------------------------------------------------------------*
026400 01          W-BUCKET-TABLE.
026500     05      W-BUCKET-COUNT      PIC 9(04) COMP     VALUE ZERO.
026600     05      W-BUCKET-ENTRY OCCURS 20 TIMES INDEXED BY W-BKT-X.
026700         10  BKT-START-MS        PIC 9(18).
026800         10  BKT-LABEL           PIC X(20).
026850     05      FILLER              PIC X(01).
026900
027000*--------------------------------------------------------------------*
027100* Gruppen einer einzelnen Sicht - wird je Sicht neu aufgebaut
027200*--------------------------------------------------------------------*
027300 01          W-GROUP-TABLE.
027400     05      W-GROUP-COUNT       PIC 9(04) COMP     VALUE ZERO.
027500     05      W-GROUP-ENTRY OCCURS 100 TIMES INDEXED BY W-GRP-X.
027600         10  GRP-KEY             PIC X(340).
027700         10  GRP-COL1            PIC X(80).
027800         10  GRP-COL2            PIC X(200).
027900         10  GRP-FAILURES        PIC 9(09) COMP.
028000         10  GRP-DUR-COUNT       PIC 9(09) COMP.
028100         10  GRP-DUR-VALUES OCCURS 3000 TIMES INDEXED BY W-DUR-X.
028200             15  GRP-DUR-MS      PIC 9(18)V9(03).
028300         10  GRP-BUCKET-SUM OCCURS 20 TIMES PIC 9(18)V9(03).
028400         10  GRP-BUCKET-CNT OCCURS 20 TIMES PIC 9(09) COMP.
028450         10  FILLER              PIC X(01).
028500
028600*--------------------------------------------------------------------*
028700* Tauschbereich fuer die Auswahlsortierung der Gruppen (C220) - selbe
028800* Feldnamen wie W-GROUP-ENTRY, ueber "OF" qualifiziert angesprochen
028900*--------------------------------------------------------------------*
029000 01          W-GROUP-SWAP-AREA.
029100     05      GRP-KEY             PIC X(340).
029200     05      GRP-COL1            PIC X(80).
029300     05      GRP-COL2            PIC X(200).
029400     05      GRP-FAILURES        PIC 9(09) COMP.
029500     05      GRP-DUR-COUNT       PIC 9(09) COMP.
029600     05      GRP-DUR-VALUES OCCURS 3000 TIMES INDEXED BY W-DUR-Y.
029700         10  GRP-DUR-MS          PIC 9(18)V9(03).
029800     05      GRP-BUCKET-SUM OCCURS 20 TIMES PIC 9(18)V9(03).
029900     05      GRP-BUCKET-CNT OCCURS 20 TIMES PIC 9(09) COMP.
029950     05      FILLER              PIC X(01).
030000
030100*--------------------------------------------------------------------*
030200* Uebergabebereiche fuer CALL DURFMT0M / RPTSTA0M / TBLREN0M
030300*--------------------------------------------------------------------*
030400 01          LK-DUR-REC.
030500     03      LK-DUR-HDR.
030600         05  LK-DUR-RC           PIC S9(04) COMP.
030700     03      LK-DUR-DATA.
030800         05  LK-DURATION-MS      PIC S9(18) COMP.
030900         05  LK-DURATION-TEXT    PIC X(20).
031000
031100 01          LK-STA-REC.
031200     03      LK-STA-HDR.
031300         05  LK-STA-RC           PIC S9(04) COMP.
031400     03      LK-STA-DATA.
031500         COPY STATROWC.
031600
031700 01          LK-TBL-REC.
031800     03      LK-TBL-HDR.
031900         05  LK-TBL-CMD          PIC X(02).
032000             88  LK-TBL-CMD-START        VALUE "ST".
032100             88  LK-TBL-CMD-NEXT         VALUE "NX".
032200         05  LK-TBL-RC           PIC S9(04) COMP.
032300     03      LK-TBL-DATA.
032400         04  LK-TABLE.
032500             COPY TBLRENC.
032600         04  LK-TBL-LINE         PIC X(300).
032700
032800 PROCEDURE DIVISION.
032900******************************************************************
033000* Steuerungs-Section
033100******************************************************************
033200 A100-STEUERUNG SECTION.
033300 A100-00.
033400     IF  SHOW-VERSION
033500         DISPLAY K-MODUL " VERS " K-MODUL-VERS
033600                 " VOM: " FUNCTION WHEN-COMPILED
033700         STOP RUN
033800     END-IF
033900
034000     PERFORM B000-VORLAUF
034100     PERFORM B100-DETERMINE-WINDOW
034200     PERFORM B200-PROCESS-ALL-VIEWS
034300     PERFORM B090-ENDE
034400     STOP RUN
034500     .
034600 A100-99.
034700     EXIT.
034800
034900******************************************************************
035000* Vorlauf - Parameter lesen, Incidents sortiert einlesen, Report-
035100* Datei eroeffnen
035200******************************************************************
035300 B000-VORLAUF SECTION.
035400 B000-00.
035500     PERFORM B010-READ-PARM
035600     PERFORM B020-SORT-INCIDENTS
035700
035800     OPEN OUTPUT REPORT-FILE
035900     IF  RPT-FILE-NOK
036000         DISPLAY K-MODUL " - OPEN REPORT-FILE FEHLER " WS-RPT-STATUS
036100         PERFORM Z999-ERRLOG
036200     END-IF
036300     .
036400 B000-99.
036500     EXIT.
036600
036700******************************************************************
036800* Parameterbestand lesen - ein Satz mit SINCE/UNTIL (Epoch-Millis)
036900******************************************************************
037000 B010-READ-PARM SECTION.
037100 B010-00.
037200     OPEN INPUT PARM-FILE
037300     IF  NOT PARM-FILE-OK
037400         DISPLAY K-MODUL " - OPEN RPTPARM FEHLER " WS-PARM-STATUS
037500         PERFORM Z999-ERRLOG
037600     END-IF
037700
037800     READ PARM-FILE
037900         AT END
038000             DISPLAY K-MODUL " - RPTPARM LEER"
038100             PERFORM Z999-ERRLOG
038200     END-READ
038300
038400     CLOSE PARM-FILE
038500     .
038600 B010-99.
038700     EXIT.
038800
038900******************************************************************
039000* Incidents ueber SD-INCIDENT-FILE nach STARTED-ON sortieren und
039100* in W-INCIDENT-TABLE laden - SORT-MUSTER MIT INPUT/OUTPUT
039200* PROCEDURE ENTLEHNT AUS DEM SCHULUNGSBEISPIEL
039300******************************************************************
039400 B020-SORT-INCIDENTS SECTION.
039500 B020-00.
039600     MOVE ZERO TO C9-INCIDENT-COUNT
039700
039800     SORT SD-INCIDENT-FILE
039900         ASCENDING KEY IK-STARTED-ON OF SD-INCIDENT-RECORD
040000         INPUT PROCEDURE IS E100-SORT-INPUT
040100         OUTPUT PROCEDURE IS E200-SORT-OUTPUT
040200     .
040300 B020-99.
040400     EXIT.
040500
040600******************************************************************
040700* SORT INPUT PROCEDURE - INCIDENT-FILE lesen und an die Sortier-
040800* datei uebergeben
040900******************************************************************
041000 E100-SORT-INPUT SECTION.
041100 E100-00.
041200     OPEN INPUT INCIDENT-FILE
041300     IF  IK-FILE-NOK
041400         DISPLAY K-MODUL " - OPEN INCIDENT-FILE FEHLER " WS-IK-STATUS
041500         PERFORM Z999-ERRLOG
041600     END-IF
041700
041800     SET W-SORT-INPUT-EOF TO FALSE
041900     MOVE 'N' TO W-SORT-EOF-SW
042000
042100     PERFORM E110-RELEASE-ONE-RECORD
042200         UNTIL W-SORT-INPUT-EOF
042300
042400     CLOSE INCIDENT-FILE
042500     .
042600 E100-99.
042700     EXIT.
042800
042900 E110-RELEASE-ONE-RECORD SECTION.
043000 E110-00.
043100     READ INCIDENT-FILE INTO IK-RECORD
043200         AT END
043300             SET W-SORT-INPUT-EOF TO TRUE
043400     END-READ
043500
043600     IF  NOT W-SORT-INPUT-EOF
043700         MOVE IK-RECORD TO SD-INCIDENT-RECORD
043800         RELEASE SD-INCIDENT-RECORD
043900     END-IF
044000     .
044100 E110-99.
044200     EXIT.
044300
044400******************************************************************
044500* SORT OUTPUT PROCEDURE - sortierte Saetze in W-INCIDENT-TABLE
044600* laden
044700******************************************************************
044800 E200-SORT-OUTPUT SECTION.
044900 E200-00.
045000     SET W-RETURN-EOF TO FALSE
045100     MOVE 'N' TO W-RETURN-EOF-SW
045200
045300     PERFORM E210-RETURN-ONE-RECORD
045400         UNTIL W-RETURN-EOF
045500     .
045600 E200-99.
045700     EXIT.
045800
045900 E210-RETURN-ONE-RECORD SECTION.
046000 E210-00.
046100     RETURN SD-INCIDENT-FILE INTO SD-INCIDENT-RECORD
046200         AT END
046300             SET W-RETURN-EOF TO TRUE
046400     END-RETURN
046500
046600     IF  NOT W-RETURN-EOF
046700         AND C9-INCIDENT-COUNT < 20000
046800         ADD 1 TO C9-INCIDENT-COUNT
046900         MOVE SD-INCIDENT-RECORD
047000             TO W-INCIDENT-ENTRY (C9-INCIDENT-COUNT)
047100     END-IF
047200     .
047300 E210-99.
047400     EXIT.
047500
047600******************************************************************
047700* Fenstergroesse ermitteln, Zeitscheibengroesse waehlen, Zeit-
047800* scheiben-Tabelle aufbauen
047900******************************************************************
048000 B100-DETERMINE-WINDOW SECTION.
048100 B100-00.
048200     COMPUTE C9-SPAN-DAYS =
048300             (PARM-UNTIL-MS - PARM-SINCE-MS) / K-MS-PER-DAY
048400
048500*    ---> BREAKPOINTS SIND BEWUSST HIER UND NICHT VERSTECKT KODIERT -
048600*    AUFLOESUNG RICHTET SICH NACH DER FENSTERGROESSE, NICHT NACH
048650*    EINEM PARAMETER (VGL. AENDERUNGSVERMERK A.04.00)
048700     EVALUATE TRUE
048800         WHEN C9-SPAN-DAYS NOT > 14
048900             SET W-RES-DAY TO TRUE
049000         WHEN C9-SPAN-DAYS NOT > 90
049100             SET W-RES-WEEK TO TRUE
049200         WHEN C9-SPAN-DAYS NOT > 730
049300             SET W-RES-MONTH TO TRUE
049400         WHEN C9-SPAN-DAYS NOT > 1460
049500             SET W-RES-QUARTER TO TRUE
049600         WHEN OTHER
049700             SET W-RES-YEAR TO TRUE
049800     END-EVALUATE
049900
050000     PERFORM B120-BUILD-BUCKETS
050100     .
050200 B100-99.
050300     EXIT.
050400
050500******************************************************************
050600* Zeitscheiben-Tabelle fuellen, vom auf SINCE abgeschnittenen
050700* Bucket bis (einschliesslich) UNTIL, hoechstens K-MAX-BUCKETS
050800* Eintraege (siehe TBLRENC - 20 Spalten je Tabelle)
050900******************************************************************
051000 B120-BUILD-BUCKETS SECTION.
051100 B120-00.
051200     MOVE PARM-SINCE-MS TO W-TRUNC-IN-MS
051300     PERFORM D720-TRUNCATE-TO-BUCKET-START
051400     MOVE W-TRUNC-OUT-MS TO W-CUR-BUCKET-MS
051500     MOVE ZERO TO W-BUCKET-COUNT
051600
051700     PERFORM B130-ADD-ONE-BUCKET
051800         UNTIL W-CUR-BUCKET-MS > PARM-UNTIL-MS
051900             OR W-BUCKET-COUNT NOT < K-MAX-BUCKETS
052000
052100     IF  W-CUR-BUCKET-MS NOT > PARM-UNTIL-MS
052200         DISPLAY K-MODUL
052300             " - WARNUNG: ZEITFENSTER GROESSER ALS " K-MAX-BUCKETS
052400             " ZEITSCHEIBEN, TREND WIRD ABGESCHNITTEN"
052500     END-IF
052600     .
052700 B120-99.
052800     EXIT.
052900
053000 B130-ADD-ONE-BUCKET SECTION.
053100 B130-00.
053200     ADD 1 TO W-BUCKET-COUNT
053300     MOVE W-CUR-BUCKET-MS TO BKT-START-MS (W-BUCKET-COUNT)
053400     PERFORM D730-FORMAT-BUCKET-LABEL
053500     MOVE D-CANDIDATE-KEY (1:20) TO BKT-LABEL (W-BUCKET-COUNT)
053600     PERFORM D740-ADVANCE-BUCKET
053700     .
053800 B130-99.
053900     EXIT.
054000
054100******************************************************************
054200* Alle sieben Sichten in fester Reihenfolge abarbeiten
054300******************************************************************
054400 B200-PROCESS-ALL-VIEWS SECTION.
054500 B200-00.
054600     PERFORM C100-PROCESS-ONE-VIEW
054700         VARYING C4-VIEW-X FROM 1 BY 1
054800         UNTIL C4-VIEW-X > 7
054900     .
055000 B200-99.
055100     EXIT.
055200
055300******************************************************************
055400* Ende - Report-Datei schliessen
055500******************************************************************
055600 B090-ENDE SECTION.
055700 B090-00.
055800     CLOSE REPORT-FILE
055900     .
056000 B090-99.
056100     EXIT.
056200
056300******************************************************************
056400* Eine Sicht verarbeiten - filtern, gruppieren, Statistik-/Trend-
056500* tabelle rendern
056600******************************************************************
056700 C100-PROCESS-ONE-VIEW SECTION.
056800 C100-00.
056850     ADD 1 TO W-VIEW-CT
056900     SET VT-X TO C4-VIEW-X
057000     MOVE ZERO TO W-GROUP-COUNT
057100
057200     PERFORM C110-FILTER-AND-GROUP
057300         VARYING C9-INC-X FROM 1 BY 1
057400         UNTIL C9-INC-X > C9-INCIDENT-COUNT
057500
057600     IF  W-GROUP-COUNT NOT = ZERO
057700         PERFORM C200-SORT-GROUPS-DESC
057800         PERFORM C300-RENDER-SUMMARY-TABLE
057900         PERFORM C400-RENDER-TREND-TABLE
058000     END-IF
058100     .
058200 C100-99.
058300     EXIT.
058400
058500******************************************************************
058600* Einen Incident gegen die Sicht C4-VIEW-X pruefen und, falls im
058700* Geltungsbereich, seiner Gruppe zuordnen
058800******************************************************************
058900 C110-FILTER-AND-GROUP SECTION.
059000 C110-00.
059100     SET W-INC-X TO C9-INC-X
059200
059300     EVALUATE TRUE
059400         WHEN VT-SCOPE (VT-X) = "ALL"
059500             CONTINUE
059600         WHEN VT-SCOPE (VT-X) = "CI "
059700             AND IK-INCIDENT-IS-CI OF W-INCIDENT-ENTRY (W-INC-X)
059800             CONTINUE
059900         WHEN VT-SCOPE (VT-X) = "LOC"
060000             AND IK-INCIDENT-IS-LOCAL OF W-INCIDENT-ENTRY (W-INC-X)
060100             CONTINUE
060200         WHEN OTHER
060300             GO TO C110-99
060400     END-EVALUATE
060500
060600     PERFORM C115-BUILD-GROUP-KEY
060700     PERFORM C120-FIND-OR-CREATE-GROUP
060800     IF  W-FOUND
060900         PERFORM C130-ADD-DURATION-TO-GROUP
061000         PERFORM C140-ADD-TO-BUCKET
061100     END-IF
061200     .
061300 C110-99.
061400     EXIT.
061500
061600******************************************************************
061700* Gruppenschluessel und Anzeigespalten fuer den aktuellen Incident
061800* nach der Gruppierungsart der Sicht bilden
061900******************************************************************
062000 C115-BUILD-GROUP-KEY SECTION.
062100 C115-00.
062200     EVALUATE VT-GROUP (VT-X)
062300         WHEN "NONE  "
062400             MOVE SPACES TO D-CANDIDATE-KEY
062500
062600         WHEN "PRJREQ"
062700             MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
062800                 TO D-SCAN-FIELD
062900             PERFORM D900-CALC-TRIM-LEN
063000             MOVE C9-TRIM-LEN TO C9-LEN-1
063100             MOVE IK-REQUESTED OF W-INCIDENT-ENTRY (W-INC-X)
063200                 TO D-SCAN-FIELD
063300             PERFORM D900-CALC-TRIM-LEN
063400             MOVE C9-TRIM-LEN TO C9-LEN-2
063500             STRING
063600                 IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
063700                     (1:C9-LEN-1)                 DELIMITED BY SIZE
063800                 "|"                              DELIMITED BY SIZE
063900                 IK-REQUESTED OF W-INCIDENT-ENTRY (W-INC-X)
064000                     (1:C9-LEN-2)                 DELIMITED BY SIZE
064100                 INTO D-CANDIDATE-KEY
064200
064300         WHEN "USER  "
064400             MOVE IK-USERNAME OF W-INCIDENT-ENTRY (W-INC-X)
064500                 TO D-CANDIDATE-KEY
064600
064700         WHEN "PROJ  "
064800             MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
064900                 TO D-CANDIDATE-KEY
065000
065100         WHEN "USRPRJ"
065200             MOVE IK-USERNAME OF W-INCIDENT-ENTRY (W-INC-X)
065300                 TO D-SCAN-FIELD
065400             PERFORM D900-CALC-TRIM-LEN
065500             MOVE C9-TRIM-LEN TO C9-LEN-1
065600             MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
065700                 TO D-SCAN-FIELD
065800             PERFORM D900-CALC-TRIM-LEN
065900             MOVE C9-TRIM-LEN TO C9-LEN-2
066000             STRING
066100                 IK-USERNAME OF W-INCIDENT-ENTRY (W-INC-X)
066200                     (1:C9-LEN-1)                 DELIMITED BY SIZE
066300                 "|"                              DELIMITED BY SIZE
066400                 IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
066500                     (1:C9-LEN-2)                 DELIMITED BY SIZE
066600                 INTO D-CANDIDATE-KEY
066700     END-EVALUATE
066800     .
066900 C115-99.
067000     EXIT.
067100
067200******************************************************************
067300* D-SCAN-FIELD von rechts nach der ersten Nichtleerstelle
067400* durchsuchen (siehe TRKINC0M C900 - selbes Verfahren)
067500******************************************************************
067600 D900-CALC-TRIM-LEN SECTION.
067700 D900-00.
067800     MOVE ZERO TO C9-TRIM-LEN
067900     PERFORM D910-SCAN-BACK
068000         VARYING C9-SCAN-POS FROM 200 BY -1
068100         UNTIL C9-SCAN-POS = 0 OR C9-TRIM-LEN NOT = ZERO
068200
068300     IF  C9-TRIM-LEN = ZERO
068400         MOVE 1 TO C9-TRIM-LEN
068500     END-IF
068600     .
068700 D900-99.
068800     EXIT.
068900
069000 D910-SCAN-BACK SECTION.
069100 D910-00.
069200     IF  D-SCAN-FIELD (C9-SCAN-POS:1) NOT = SPACE
069300         MOVE C9-SCAN-POS TO C9-TRIM-LEN
069400     END-IF
069500     .
069600 D910-99.
069700     EXIT.
069800
069900******************************************************************
070000* Gruppe zu D-CANDIDATE-KEY suchen, bei Nichtfinden neu anlegen
070100* (sofern noch Platz in der Tabelle ist)
070200******************************************************************
070300 C120-FIND-OR-CREATE-GROUP SECTION.
070400 C120-00.
070500     SET W-NOT-FOUND TO TRUE
070600
070700     IF  W-GROUP-COUNT NOT = ZERO
070800         PERFORM C122-COMPARE-ONE-GROUP
070900             VARYING W-GRP-X FROM 1 BY 1
071000             UNTIL W-GRP-X > W-GROUP-COUNT OR W-FOUND
071100     END-IF
071200
071300     IF  W-NOT-FOUND AND W-GROUP-COUNT < K-MAX-GROUPS
071400         ADD 1 TO W-GROUP-COUNT
071500         SET W-GRP-X TO W-GROUP-COUNT
071600         MOVE D-CANDIDATE-KEY  TO GRP-KEY (W-GRP-X)
071700         MOVE ZERO             TO GRP-FAILURES (W-GRP-X)
071800         MOVE ZERO             TO GRP-DUR-COUNT (W-GRP-X)
071900         MOVE SPACES           TO GRP-COL1 (W-GRP-X)
072000         MOVE SPACES           TO GRP-COL2 (W-GRP-X)
072100         PERFORM C124-ZERO-BUCKETS
072200         EVALUATE VT-GROUP (VT-X)
072300             WHEN "PRJREQ"
072400                 MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
072500                     TO GRP-COL1 (W-GRP-X)
072600                 MOVE IK-REQUESTED OF W-INCIDENT-ENTRY (W-INC-X)
072700                     TO GRP-COL2 (W-GRP-X)
072800             WHEN "USER  "
072900                 MOVE IK-USERNAME OF W-INCIDENT-ENTRY (W-INC-X)
073000                     TO GRP-COL1 (W-GRP-X)
073100             WHEN "PROJ  "
073200                 MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
073300                     TO GRP-COL1 (W-GRP-X)
073400             WHEN "USRPRJ"
073500                 MOVE IK-USERNAME OF W-INCIDENT-ENTRY (W-INC-X)
073600                     TO GRP-COL1 (W-GRP-X)
073700                 MOVE IK-PROJECT-NAME OF W-INCIDENT-ENTRY (W-INC-X)
073800                     TO GRP-COL2 (W-GRP-X)
073900         END-EVALUATE
074000         SET W-FOUND TO TRUE
074100     END-IF
074200     .
074300 C120-99.
074400     EXIT.
074500
074600 C122-COMPARE-ONE-GROUP SECTION.
074700 C122-00.
074800     IF  GRP-KEY (W-GRP-X) = D-CANDIDATE-KEY
074900         SET W-FOUND TO TRUE
075000     END-IF
075100     .
075200 C122-99.
075300     EXIT.
075400
075500 C124-ZERO-BUCKETS SECTION.
075600 C124-00.
075700     PERFORM C126-ZERO-ONE-BUCKET
075800         VARYING C4-BKT-X FROM 1 BY 1
075900         UNTIL C4-BKT-X > 20
076000     .
076100 C124-99.
076200     EXIT.
076300
076400 C126-ZERO-ONE-BUCKET SECTION.
076500 C126-00.
076600     MOVE ZERO TO GRP-BUCKET-SUM (W-GRP-X, C4-BKT-X)
076700     MOVE ZERO TO GRP-BUCKET-CNT (W-GRP-X, C4-BKT-X)
076800     .
076900 C126-99.
077000     EXIT.
077100
077200******************************************************************
077300* Den Incident-Dauerwert in die (aufsteigend sortierte) Werteliste
077400* der gefundenen/neuen Gruppe einsortieren
077500******************************************************************
077600 C130-ADD-DURATION-TO-GROUP SECTION.
077700 C130-00.
077800     ADD 1 TO GRP-FAILURES (W-GRP-X)
077900
078000     IF  GRP-DUR-COUNT (W-GRP-X) < K-MAX-DUR-PER-GRP
078100         ADD 1 TO GRP-DUR-COUNT (W-GRP-X)
078200         MOVE IK-DURATION-MS OF W-INCIDENT-ENTRY (W-INC-X)
078300             TO GRP-DUR-MS (W-GRP-X, GRP-DUR-COUNT (W-GRP-X))
078400
078500         SET W-DUR-X TO GRP-DUR-COUNT (W-GRP-X)
078600         PERFORM C132-BUBBLE-INTO-PLACE
078700             UNTIL W-DUR-X = 1
078800             OR GRP-DUR-MS (W-GRP-X, W-DUR-X) NOT <
078900                GRP-DUR-MS (W-GRP-X, W-DUR-X - 1)
079000     END-IF
079100     .
079200 C130-99.
079300     EXIT.
079400
079500*    ---> HAELT DIE WERTELISTE JEDER GRUPPE AUFSTEIGEND SORTIERT,
079600*    DAMIT RPTSTA0M DIE R-7-PERZENTIL-INTERPOLATION OHNE EIGENEN
079700*    SORTIERLAUF DURCHFUEHREN KANN (SIEHE STATROWC)
079800 C132-BUBBLE-INTO-PLACE SECTION.
079900 C132-00.
080000     MOVE GRP-DUR-MS (W-GRP-X, W-DUR-X)      TO C9-TEMP-SWAP
080100     MOVE GRP-DUR-MS (W-GRP-X, W-DUR-X - 1)  TO
080200             GRP-DUR-MS (W-GRP-X, W-DUR-X)
080300     MOVE C9-TEMP-SWAP                       TO
080400             GRP-DUR-MS (W-GRP-X, W-DUR-X - 1)
080500     SET W-DUR-X DOWN BY 1
080600     .
080700 C132-99.
080800     EXIT.
080900
081000******************************************************************
081100* Den Incident in die richtige Zeitscheibe der Gruppe einordnen
081200* (Summe/Anzahl fuer den spaeteren Mittelwert der Trendzelle)
081300******************************************************************
081400 C140-ADD-TO-BUCKET SECTION.
081500 C140-00.
081600     PERFORM C150-FIND-BUCKET-INDEX
081700
081800     IF  W-BKT-FOUND
081900         ADD IK-DURATION-MS OF W-INCIDENT-ENTRY (W-INC-X)
082000             TO GRP-BUCKET-SUM (W-GRP-X, C4-BKT-X)
082100         ADD 1 TO GRP-BUCKET-CNT (W-GRP-X, C4-BKT-X)
082200     END-IF
082300     .
082400 C140-99.
082500     EXIT.
082600
082700******************************************************************
082800* Die Zeitscheibe ermitteln, in die IK-STARTED-ON des aktuellen
082900* Incidents faellt (letzte Zeitscheibe, deren Beginn <= STARTED-ON)
083000******************************************************************
083100 C150-FIND-BUCKET-INDEX SECTION.
083200 C150-00.
083300     MOVE 'N' TO W-BKT-FOUND-SW
083400     MOVE ZERO TO C4-BKT-X
083500
083600     PERFORM C160-TEST-ONE-BUCKET
083700         VARYING C4-BKT-X FROM 1 BY 1
083800         UNTIL C4-BKT-X > W-BUCKET-COUNT
083900     .
084000 C150-99.
084100     EXIT.
084200
084300 C160-TEST-ONE-BUCKET SECTION.
084400 C160-00.
084500     IF  BKT-START-MS (C4-BKT-X) NOT >
084600             IK-STARTED-ON OF W-INCIDENT-ENTRY (W-INC-X)
084700         SET W-BKT-FOUND TO TRUE
084800     END-IF
084900     .
085000 C160-99.
085100     EXIT.
085200
085300******************************************************************
085400* Gruppen absteigend nach GRP-FAILURES sortieren (Auswahlsortierung
085500* - Anzahl Gruppen je Sicht ist klein genug, dass der Aufwand nicht
085600* ins Gewicht faellt)
085700******************************************************************
085800 C200-SORT-GROUPS-DESC SECTION.
085900 C200-00.
086000     IF  W-GROUP-COUNT > 1
086100         PERFORM C210-SORT-ONE-PASS
086200             VARYING C4-GRP-X FROM 1 BY 1
086300             UNTIL C4-GRP-X > W-GROUP-COUNT - 1
086400     END-IF
086500     .
086600 C200-99.
086700     EXIT.
086800
086900 C210-SORT-ONE-PASS SECTION.
087000 C210-00.
087100     PERFORM C220-COMPARE-SWAP
087200         VARYING C4-GRP-Y FROM C4-GRP-X + 1 BY 1
087300         UNTIL C4-GRP-Y > W-GROUP-COUNT
087400     .
087500 C210-99.
087600     EXIT.
087700
087800 C220-COMPARE-SWAP SECTION.
087900 C220-00.
088000     IF  GRP-FAILURES (C4-GRP-Y) > GRP-FAILURES (C4-GRP-X)
088100         MOVE W-GROUP-ENTRY (C4-GRP-X) TO W-GROUP-SWAP-AREA
088200         MOVE W-GROUP-ENTRY (C4-GRP-Y) TO W-GROUP-ENTRY (C4-GRP-X)
088300         MOVE W-GROUP-SWAP-AREA        TO W-GROUP-ENTRY (C4-GRP-Y)
088400     END-IF
088500     .
088600 C220-99.
088700     EXIT.
088800
088900******************************************************************
089000* Uebersichtstabelle der aktuellen Sicht rendern und auf
089100* REPORT-FILE schreiben
089200******************************************************************
089300 C300-RENDER-SUMMARY-TABLE SECTION.
089400 C300-00.
089500     MOVE K-TITLE-LINE-1     TO TR-TITLE-LINE-1 OF LK-TABLE
089600     MOVE VT-TITLE (VT-X)    TO TR-TITLE-LINE-2 OF LK-TABLE
089700     PERFORM C305-LAYOUT-SUMMARY-COLUMNS
089800
089900     MOVE ZERO TO TR-NUM-ROWS OF LK-TABLE
090000     PERFORM C310-BUILD-SUMMARY-ROW
090100         VARYING C4-GRP-X FROM 1 BY 1
090200         UNTIL C4-GRP-X > W-GROUP-COUNT
090300
090400     PERFORM D800-EMIT-TABLE
090500     .
090600 C300-99.
090700     EXIT.
090800
090900******************************************************************
091000* Spaltenkoepfe/-breiten der Uebersichtstabelle je nach
091100* Gruppierungsart der Sicht anlegen
091200******************************************************************
091300 C305-LAYOUT-SUMMARY-COLUMNS SECTION.
091400 C305-00.
091500     MOVE ZERO TO C4-NCOLS
091600
091700     IF  VT-GROUP (VT-X) = "PRJREQ" OR VT-GROUP (VT-X) = "USRPRJ"
091800         ADD 1 TO C4-NCOLS
091900         MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
092000         IF  VT-GROUP (VT-X) = "PRJREQ"
092100             MOVE "Project"    TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
092200         ELSE
092300             MOVE "User"       TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
092400         END-IF
092500         ADD 1 TO C4-NCOLS
092600         MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
092700         IF  VT-GROUP (VT-X) = "PRJREQ"
092800             MOVE "Requested"  TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
092900         ELSE
093000             MOVE "Project"    TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
093100         END-IF
093200     ELSE
093300         IF  VT-GROUP (VT-X) = "USER  "
093400             ADD 1 TO C4-NCOLS
093500             MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
093600             MOVE "User" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
093700         END-IF
093800         IF  VT-GROUP (VT-X) = "PROJ  "
093900             ADD 1 TO C4-NCOLS
094000             MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
094100             MOVE "Project" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
094200         END-IF
094300     END-IF
094400
094500     ADD 1 TO C4-NCOLS
094600     MOVE 8  TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
094700     MOVE "Failures" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
094800     ADD 1 TO C4-NCOLS
094900     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
095000     MOVE "Mean" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
095100     ADD 1 TO C4-NCOLS
095200     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
095300     MOVE "Median" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
095400     ADD 1 TO C4-NCOLS
095500     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
095600     MOVE "Min" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
095700     ADD 1 TO C4-NCOLS
095800     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
095900     MOVE "Max" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
096000     ADD 1 TO C4-NCOLS
096100     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
096200     MOVE "P5" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
096300     ADD 1 TO C4-NCOLS
096400     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
096500     MOVE "P25" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
096600     ADD 1 TO C4-NCOLS
096700     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
096800     MOVE "P75" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
096900     ADD 1 TO C4-NCOLS
097000     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
097100     MOVE "P95" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
097200
097300     MOVE C4-NCOLS TO TR-NUM-COLS OF LK-TABLE
097400     .
097500 C305-99.
097600     EXIT.
097700
097800******************************************************************
097900* Eine Zeile der Uebersichtstabelle - eine Gruppe, ueber RPTSTA0M
098000* verstatistisiert und ueber DURFMT0M formatiert
098100******************************************************************
098200 C310-BUILD-SUMMARY-ROW SECTION.
098300 C310-00.
098400     ADD 1 TO TR-NUM-ROWS OF LK-TABLE
098500     SET TR-ROW-X OF LK-TABLE TO TR-NUM-ROWS OF LK-TABLE
098600     MOVE ZERO TO C4-COL
098700
098800     IF  VT-GROUP (VT-X) NOT = "NONE  "
098900         ADD 1 TO C4-COL
099000         MOVE GRP-COL1 (C4-GRP-X)
099100             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
099200         IF  VT-GROUP (VT-X) = "PRJREQ" OR VT-GROUP (VT-X) = "USRPRJ"
099300             ADD 1 TO C4-COL
099400             MOVE GRP-COL2 (C4-GRP-X)
099500             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
099600         END-IF
099700     END-IF
099800
099900     ADD 1 TO C4-COL
100000     MOVE GRP-FAILURES (C4-GRP-X) TO D-FAILURES-ED
100100     PERFORM D950-TRIM-EDITED-9
100200     MOVE D-FAILURES-ED (C9-SCAN-POS:)
100300         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
100400
100500     PERFORM C320-CALL-RPTSTA0M
100600
100700     ADD 1 TO C4-COL
100800     MOVE SR-STAT-SLOT OF LK-STA-DATA (1) TO LK-DURATION-MS
100900     PERFORM C330-CALL-DURFMT0M
101000     MOVE LK-DURATION-TEXT
101100         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
101200
101300     ADD 1 TO C4-COL
101400     MOVE SR-STAT-SLOT OF LK-STA-DATA (2) TO LK-DURATION-MS
101500     PERFORM C330-CALL-DURFMT0M
101600     MOVE LK-DURATION-TEXT
101700         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
101800
101900     ADD 1 TO C4-COL
102000     MOVE SR-STAT-SLOT OF LK-STA-DATA (3) TO LK-DURATION-MS
102100     PERFORM C330-CALL-DURFMT0M
102200     MOVE LK-DURATION-TEXT
102300         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
102400
102500     ADD 1 TO C4-COL
102600     MOVE SR-STAT-SLOT OF LK-STA-DATA (4) TO LK-DURATION-MS
102700     PERFORM C330-CALL-DURFMT0M
102800     MOVE LK-DURATION-TEXT
102900         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
103000
103100     ADD 1 TO C4-COL
103200     MOVE SR-STAT-SLOT OF LK-STA-DATA (5) TO LK-DURATION-MS
103300     PERFORM C330-CALL-DURFMT0M
103400     MOVE LK-DURATION-TEXT
103500         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
103600
103700     ADD 1 TO C4-COL
103800     MOVE SR-STAT-SLOT OF LK-STA-DATA (6) TO LK-DURATION-MS
103900     PERFORM C330-CALL-DURFMT0M
104000     MOVE LK-DURATION-TEXT
104100         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
104200
104300     ADD 1 TO C4-COL
104400     MOVE SR-STAT-SLOT OF LK-STA-DATA (7) TO LK-DURATION-MS
104500     PERFORM C330-CALL-DURFMT0M
104600     MOVE LK-DURATION-TEXT
104700         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
104800
104900     ADD 1 TO C4-COL
105000     MOVE SR-STAT-SLOT OF LK-STA-DATA (8) TO LK-DURATION-MS
105100     PERFORM C330-CALL-DURFMT0M
105200     MOVE LK-DURATION-TEXT
105300         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
105400     .
105500 C310-99.
105600     EXIT.
105700
105800******************************************************************
105900* D-FAILURES-ED (Z(08)9) enthaelt fuehrende Leerzeichen -
106000* C9-SCAN-POS auf die erste Ziffer setzen (wiederverwendet die
106100* Byte-Tabelle D-FAILURES-ED-R)
106200******************************************************************
106300 D950-TRIM-EDITED-9 SECTION.
106400 D950-00.
106500     MOVE 1 TO C9-SCAN-POS
106600     PERFORM D960-SCAN-ONE-BYTE
106700         VARYING C9-SCAN-POS FROM 1 BY 1
106800         UNTIL C9-SCAN-POS > 9
106900             OR D-FAILURES-BYTE (C9-SCAN-POS) NOT = SPACE
107000     .
107100 D950-99.
107200     EXIT.
107300
107400 D960-SCAN-ONE-BYTE SECTION.
107500 D960-00.
107600     CONTINUE
107700     .
107800 D960-99.
107900     EXIT.
108000
108100******************************************************************
108200* RPTSTA0M mit der sortierten Dauerliste der Gruppe aufrufen
108300******************************************************************
108400 C320-CALL-RPTSTA0M SECTION.
108500 C320-00.
108600     MOVE ZERO TO LK-STA-RC
108700     MOVE GRP-DUR-COUNT (C4-GRP-X) TO SR-N OF LK-STA-DATA
108800
108900     PERFORM C325-COPY-ONE-DUR-VALUE
109000         VARYING C4-DUR-X FROM 1 BY 1
109100         UNTIL C4-DUR-X > GRP-DUR-COUNT (C4-GRP-X)
109200
109300     CALL K-RPTSTA-MODUL USING LK-STA-REC
109400     .
109500 C320-99.
109600     EXIT.
109700
109800 C325-COPY-ONE-DUR-VALUE SECTION.
109900 C325-00.
110000     MOVE GRP-DUR-MS (C4-GRP-X, C4-DUR-X)
110100         TO SR-DUR-MS OF LK-STA-DATA (C4-DUR-X)
110200     .
110300 C325-99.
110400     EXIT.
110500
110600******************************************************************
110700* DURFMT0M aufrufen - LK-DURATION-MS ist bereits gefuellt
110800******************************************************************
110900 C330-CALL-DURFMT0M SECTION.
111000 C330-00.
111100     MOVE ZERO TO LK-DUR-RC
111200     CALL K-DURFMT-MODUL USING LK-DUR-REC
111300     .
111400 C330-99.
111500     EXIT.
111600
111700******************************************************************
111800* Trendtabelle der aktuellen Sicht rendern und auf REPORT-FILE
111900* schreiben
112000******************************************************************
112100 C400-RENDER-TREND-TABLE SECTION.
112200 C400-00.
112300     MOVE K-TITLE-LINE-1     TO TR-TITLE-LINE-1 OF LK-TABLE
112400     MOVE VT-TITLE (VT-X)    TO TR-TITLE-LINE-2 OF LK-TABLE
112500     PERFORM C405-LAYOUT-TREND-COLUMNS
112600
112700     MOVE ZERO TO TR-NUM-ROWS OF LK-TABLE
112800     PERFORM C410-BUILD-TREND-ROW
112900         VARYING C4-GRP-X FROM 1 BY 1
113000         UNTIL C4-GRP-X > W-GROUP-COUNT
113100
113200     PERFORM D800-EMIT-TABLE
113300     .
113400 C400-99.
113500     EXIT.
113600
113700******************************************************************
113800* Spaltenkoepfe der Trendtabelle - Gruppierungsspalten, Failures,
113900* dann eine Spalte je Zeitscheibe (hoechstens soviele wie in der
114000* Tabelle noch Platz haben, siehe TBLRENC 20-Spalten-Grenze)
114100******************************************************************
114200 C405-LAYOUT-TREND-COLUMNS SECTION.
114300 C405-00.
114400     MOVE ZERO TO C4-NCOLS
114500
114600     IF  VT-GROUP (VT-X) = "PRJREQ" OR VT-GROUP (VT-X) = "USRPRJ"
114700         ADD 1 TO C4-NCOLS
114800         MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
114900         IF  VT-GROUP (VT-X) = "PRJREQ"
115000             MOVE "Project"   TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
115100         ELSE
115200             MOVE "User"      TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
115300         END-IF
115400         ADD 1 TO C4-NCOLS
115500         MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
115600         IF  VT-GROUP (VT-X) = "PRJREQ"
115700             MOVE "Requested" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
115800         ELSE
115900             MOVE "Project"   TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
116000         END-IF
116100     ELSE
116200         IF  VT-GROUP (VT-X) = "USER  "
116300             ADD 1 TO C4-NCOLS
116400             MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
116500             MOVE "User" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
116600         END-IF
116700         IF  VT-GROUP (VT-X) = "PROJ  "
116800             ADD 1 TO C4-NCOLS
116900             MOVE 20 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
117000             MOVE "Project" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
117100         END-IF
117200     END-IF
117300
117400     ADD 1 TO C4-NCOLS
117500     MOVE 8 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
117600     MOVE "Failures" TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
117700
117800     COMPUTE C4-TREND-BKT-USED = 20 - C4-NCOLS
117900     IF  C4-TREND-BKT-USED > W-BUCKET-COUNT
118000         MOVE W-BUCKET-COUNT TO C4-TREND-BKT-USED
118100     END-IF
118200
118300     PERFORM C407-ADD-ONE-BUCKET-COLUMN
118400         VARYING C4-BKT-X FROM 1 BY 1
118500         UNTIL C4-BKT-X > C4-TREND-BKT-USED
118600
118700     MOVE C4-NCOLS TO TR-NUM-COLS OF LK-TABLE
118800     .
118900 C405-99.
119000     EXIT.
119100
119200 C407-ADD-ONE-BUCKET-COLUMN SECTION.
119300 C407-00.
119400     ADD 1 TO C4-NCOLS
119500     MOVE 10 TO TR-COL-WIDTH OF LK-TABLE (C4-NCOLS)
119600     MOVE BKT-LABEL (C4-BKT-X) TO TR-COL-HEAD OF LK-TABLE (C4-NCOLS)
119700     .
119800 C407-99.
119900     EXIT.
120000
120100******************************************************************
120200* Eine Zeile der Trendtabelle - eine Gruppe, ein Mittelwert je
120300* Zeitscheibe (oder "--" ohne Ausfaelle in dieser Zeitscheibe)
120400******************************************************************
120500 C410-BUILD-TREND-ROW SECTION.
120600 C410-00.
120700     ADD 1 TO TR-NUM-ROWS OF LK-TABLE
120800     SET TR-ROW-X OF LK-TABLE TO TR-NUM-ROWS OF LK-TABLE
120900     MOVE ZERO TO C4-COL
121000
121100     IF  VT-GROUP (VT-X) NOT = "NONE  "
121200         ADD 1 TO C4-COL
121300         MOVE GRP-COL1 (C4-GRP-X)
121400             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
121500         IF  VT-GROUP (VT-X) = "PRJREQ" OR VT-GROUP (VT-X) = "USRPRJ"
121600             ADD 1 TO C4-COL
121700             MOVE GRP-COL2 (C4-GRP-X)
121800             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
121900         END-IF
122000     END-IF
122100
122200     ADD 1 TO C4-COL
122300     MOVE GRP-FAILURES (C4-GRP-X) TO D-FAILURES-ED
122400     PERFORM D950-TRIM-EDITED-9
122500     MOVE D-FAILURES-ED (C9-SCAN-POS:)
122600         TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
122700
122800     PERFORM C415-BUILD-ONE-TREND-CELL
122900         VARYING C4-BKT-X FROM 1 BY 1
123000         UNTIL C4-BKT-X > C4-TREND-BKT-USED
123100     .
123200 C410-99.
123300     EXIT.
123400
123500 C415-BUILD-ONE-TREND-CELL SECTION.
123600 C415-00.
123700     ADD 1 TO C4-COL
123800     IF  GRP-BUCKET-CNT (C4-GRP-X, C4-BKT-X) = ZERO
123900         MOVE "--"
124000             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
124100     ELSE
124200         COMPUTE LK-DURATION-MS =
124300             GRP-BUCKET-SUM (C4-GRP-X, C4-BKT-X) /
124400             GRP-BUCKET-CNT (C4-GRP-X, C4-BKT-X)
124500         PERFORM C330-CALL-DURFMT0M
124600         MOVE LK-DURATION-TEXT
124700             TO TR-CELL OF LK-TABLE (TR-NUM-ROWS OF LK-TABLE, C4-COL)
124800     END-IF
124900     .
125000 C415-99.
125100     EXIT.
125200
125300******************************************************************
125400* Die in LK-TABLE aufgebaute Tabelle ueber TBLREN0M zeilenweise
125500* abrufen und auf REPORT-FILE schreiben, mit Leerzeile danach
125600******************************************************************
125700 D800-EMIT-TABLE SECTION.
125800 D800-00.
125900     SET LK-TBL-CMD-START TO TRUE
126000     MOVE ZERO TO LK-TBL-RC
126100     CALL K-TBLREN-MODUL USING LK-TBL-REC
126200
126300     SET LK-TBL-CMD-NEXT TO TRUE
126400     PERFORM D810-EMIT-ONE-LINE
126500         UNTIL LK-TBL-RC = 1
126600
126700     MOVE SPACES TO RPT-LINE
126800     WRITE RPT-LINE
126900     .
127000 D800-99.
127100     EXIT.
127200
127300 D810-EMIT-ONE-LINE SECTION.
127400 D810-00.
127500     CALL K-TBLREN-MODUL USING LK-TBL-REC
127600     IF  LK-TBL-RC NOT = 1
127700         MOVE LK-TBL-LINE TO RPT-LINE
127800         WRITE RPT-LINE
127900         IF  RPT-FILE-NOK
128000             DISPLAY K-MODUL " - WRITE REPORT-FILE FEHLER "
128100                     WS-RPT-STATUS
128200             PERFORM Z999-ERRLOG
128300         END-IF
128400     END-IF
128500     .
128600 D810-99.
128700     EXIT.
128800
128900******************************************************************
129000* Millisekunden-Zeitpunkt auf den Beginn seiner Zeitscheibe nach
129100* W-RESOLUTION abschneiden (W-TRUNC-IN-MS herein, W-TRUNC-OUT-MS
129200* hinaus)
129300******************************************************************
129400 D720-TRUNCATE-TO-BUCKET-START SECTION.
129500 D720-00.
129600     DIVIDE W-TRUNC-IN-MS BY K-MS-PER-DAY GIVING W-DAYS-Z
129700
129800     EVALUATE TRUE
129900         WHEN W-RES-DAY
130000             MOVE W-DAYS-Z TO W-DAYS-OUT
130100
130200         WHEN W-RES-WEEK
130300             COMPUTE W-TEMP1 = W-DAYS-Z + 3
130400             DIVIDE W-TEMP1 BY 7 GIVING W-TEMP2 REMAINDER W-TEMP1
130500             COMPUTE W-DAYS-OUT = W-DAYS-Z - W-TEMP1
130600
130700         WHEN W-RES-MONTH
130800             PERFORM D700-CIVIL-FROM-DAYS
130900             MOVE W-CIV-YEAR  TO W-IN-YEAR
131000             MOVE W-CIV-MONTH TO W-IN-MONTH
131100             MOVE 1            TO W-IN-DAY
131200             PERFORM D710-DAYS-FROM-CIVIL
131300
131400         WHEN W-RES-QUARTER
131500             PERFORM D700-CIVIL-FROM-DAYS
131600             DIVIDE W-CIV-MONTH - 1 BY 3 GIVING W-QUARTER-MONTH
131700             COMPUTE W-IN-MONTH = (W-QUARTER-MONTH * 3) + 1
131800             MOVE W-CIV-YEAR TO W-IN-YEAR
131900             MOVE 1           TO W-IN-DAY
132000             PERFORM D710-DAYS-FROM-CIVIL
132100
132200         WHEN W-RES-YEAR
132300             PERFORM D700-CIVIL-FROM-DAYS
132400             MOVE W-CIV-YEAR  TO W-IN-YEAR
132500             MOVE 1            TO W-IN-MONTH
132600             MOVE 1            TO W-IN-DAY
132700             PERFORM D710-DAYS-FROM-CIVIL
132800     END-EVALUATE
132900
133000     COMPUTE W-TRUNC-OUT-MS = W-DAYS-OUT * K-MS-PER-DAY
133100     .
133200 D720-99.
133300     EXIT.
133400
133500******************************************************************
133600* Die aktuelle Zeitscheibe (W-CUR-BUCKET-MS) um eine Einheit der
133700* gewaehlten Aufloesung weiterschalten
133800******************************************************************
133900 D740-ADVANCE-BUCKET SECTION.
134000 D740-00.
134100     EVALUATE TRUE
134200         WHEN W-RES-DAY
134300             ADD K-MS-PER-DAY TO W-CUR-BUCKET-MS
134400
134500         WHEN W-RES-WEEK
134600             COMPUTE W-CUR-BUCKET-MS = W-CUR-BUCKET-MS
134700                 + (7 * K-MS-PER-DAY)
134800
134900         WHEN W-RES-MONTH
135000             DIVIDE W-CUR-BUCKET-MS BY K-MS-PER-DAY GIVING W-DAYS-Z
135100             PERFORM D700-CIVIL-FROM-DAYS
135200             ADD 1 TO W-CIV-MONTH
135300             IF  W-CIV-MONTH > 12
135400                 MOVE 1 TO W-CIV-MONTH
135500                 ADD 1 TO W-CIV-YEAR
135600             END-IF
135700             MOVE W-CIV-YEAR  TO W-IN-YEAR
135800             MOVE W-CIV-MONTH TO W-IN-MONTH
135900             MOVE 1            TO W-IN-DAY
136000             PERFORM D710-DAYS-FROM-CIVIL
136100             COMPUTE W-CUR-BUCKET-MS = W-DAYS-OUT * K-MS-PER-DAY
136200
136300         WHEN W-RES-QUARTER
136400             DIVIDE W-CUR-BUCKET-MS BY K-MS-PER-DAY GIVING W-DAYS-Z
136500             PERFORM D700-CIVIL-FROM-DAYS
136600             ADD 3 TO W-CIV-MONTH
136700             IF  W-CIV-MONTH > 12
136800                 SUBTRACT 12 FROM W-CIV-MONTH
136900                 ADD 1 TO W-CIV-YEAR
137000             END-IF
137100             MOVE W-CIV-YEAR  TO W-IN-YEAR
137200             MOVE W-CIV-MONTH TO W-IN-MONTH
137300             MOVE 1            TO W-IN-DAY
137400             PERFORM D710-DAYS-FROM-CIVIL
137500             COMPUTE W-CUR-BUCKET-MS = W-DAYS-OUT * K-MS-PER-DAY
137600
137700         WHEN W-RES-YEAR
137800             DIVIDE W-CUR-BUCKET-MS BY K-MS-PER-DAY GIVING W-DAYS-Z
137900             PERFORM D700-CIVIL-FROM-DAYS
138000             ADD 1 TO W-CIV-YEAR
138100             MOVE W-CIV-YEAR  TO W-IN-YEAR
138200             MOVE 1            TO W-IN-MONTH
138300             MOVE 1            TO W-IN-DAY
138400             PERFORM D710-DAYS-FROM-CIVIL
138500             COMPUTE W-CUR-BUCKET-MS = W-DAYS-OUT * K-MS-PER-DAY
138600     END-EVALUATE
138700     .
138800 D740-99.
138900     EXIT.
139000
139100******************************************************************
139200* Die Spaltenueberschrift der Zeitscheibe, die bei W-CUR-BUCKET-MS
139300* beginnt, in D-CANDIDATE-KEY (1:20) ablegen
139400******************************************************************
139500 D730-FORMAT-BUCKET-LABEL SECTION.
139600 D730-00.
139700     DIVIDE W-CUR-BUCKET-MS BY K-MS-PER-DAY GIVING W-DAYS-Z
139800     PERFORM D700-CIVIL-FROM-DAYS
139900     MOVE W-CIV-YEAR  TO D-YEAR-ED
140000     MOVE W-CIV-MONTH TO D-MONTH-ED
140100     MOVE W-CIV-DAY   TO D-DAY-ED
140200     MOVE SPACES TO D-CANDIDATE-KEY
140300
140400     EVALUATE TRUE
140500         WHEN W-RES-DAY OR W-RES-WEEK
140600             STRING D-YEAR-ED  DELIMITED BY SIZE
140700                    "-"        DELIMITED BY SIZE
140800                    D-MONTH-ED DELIMITED BY SIZE
140900                    "-"        DELIMITED BY SIZE
141000                    D-DAY-ED   DELIMITED BY SIZE
141100                    INTO D-CANDIDATE-KEY
141200
141300         WHEN W-RES-MONTH
141400             STRING D-YEAR-ED  DELIMITED BY SIZE
141500                    "-"        DELIMITED BY SIZE
141600                    D-MONTH-ED DELIMITED BY SIZE
141700                    INTO D-CANDIDATE-KEY
141800
141900         WHEN W-RES-QUARTER
142000             DIVIDE W-CIV-MONTH - 1 BY 3 GIVING W-QUARTER-MONTH
142100             ADD 1 TO W-QUARTER-MONTH
142200             MOVE W-QUARTER-MONTH TO D-QTR-ED
142300             STRING D-YEAR-ED DELIMITED BY SIZE
142400                    "-Q"      DELIMITED BY SIZE
142500                    D-QTR-ED  DELIMITED BY SIZE
142600                    INTO D-CANDIDATE-KEY
142700
142800         WHEN W-RES-YEAR
142900             MOVE D-YEAR-ED TO D-CANDIDATE-KEY (1:4)
143000     END-EVALUATE
143100     .
143200 D730-99.
143300     EXIT.
143400
143500******************************************************************
143600* Tagesnummer (seit 1970-01-01) -> Jahr/Monat/Tag (Algorithmus
143700* nach Hinnant, siehe Aenderungsvermerk A.03.00)
143800******************************************************************
143900 D700-CIVIL-FROM-DAYS SECTION.
144000 D700-00.
144100     COMPUTE W-DAYS-ZP = W-DAYS-Z + 719468
144200     DIVIDE W-DAYS-ZP BY 146097 GIVING W-ERA
144300     COMPUTE W-DOE = W-DAYS-ZP - (W-ERA * 146097)
144400
144500     DIVIDE W-DOE BY 1460 GIVING W-TEMP1
144600     DIVIDE W-DOE BY 36524 GIVING W-TEMP2
144700     COMPUTE W-YOE = (W-DOE - W-TEMP1 + W-TEMP2) / 365
144800     DIVIDE W-DOE BY 146096 GIVING W-TEMP1
144900     COMPUTE W-YOE = W-YOE - W-TEMP1
145000
145100     COMPUTE W-CIV-YEAR = W-YOE + (W-ERA * 400)
145200
145300     DIVIDE W-YOE BY 4 GIVING W-TEMP1
145400     DIVIDE W-YOE BY 100 GIVING W-TEMP2
145500     COMPUTE W-DOY = W-DOE - ((365 * W-YOE) + W-TEMP1 - W-TEMP2)
145600
145700     COMPUTE W-TEMP1 = (5 * W-DOY) + 2
145800     DIVIDE W-TEMP1 BY 153 GIVING W-MP
145900
146000     COMPUTE W-TEMP1 = (153 * W-MP) + 2
146100     DIVIDE W-TEMP1 BY 5 GIVING W-TEMP2
146200     COMPUTE W-CIV-DAY = W-DOY - W-TEMP2 + 1
146300
146400     IF  W-MP < 10
146500         COMPUTE W-CIV-MONTH = W-MP + 3
146600     ELSE
146700         COMPUTE W-CIV-MONTH = W-MP - 9
146800     END-IF
146900
147000     IF  W-CIV-MONTH <= 2
147100         ADD 1 TO W-CIV-YEAR
147200     END-IF
147300     .
147400 D700-99.
147500     EXIT.
147600
147700******************************************************************
147800* Jahr/Monat/Tag -> Tagesnummer seit 1970-01-01 (Umkehrfunktion
147900* von D700, selber Algorithmus)
148000******************************************************************
148100 D710-DAYS-FROM-CIVIL SECTION.
148200 D710-00.
148300     IF  W-IN-MONTH <= 2
148400         COMPUTE W-Y2 = W-IN-YEAR - 1
148500     ELSE
148600         MOVE W-IN-YEAR TO W-Y2
148700     END-IF
148800
148900     DIVIDE W-Y2 BY 400 GIVING W-ERA2
149000     COMPUTE W-YOE2 = W-Y2 - (W-ERA2 * 400)
149100
149200     IF  W-IN-MONTH > 2
149300         COMPUTE W-MM = W-IN-MONTH - 3
149400     ELSE
149500         COMPUTE W-MM = W-IN-MONTH + 9
149600     END-IF
149700
149800     COMPUTE W-TEMP1 = (153 * W-MM) + 2
149900     DIVIDE W-TEMP1 BY 5 GIVING W-TEMP2
150000     COMPUTE W-DOY2 = W-TEMP2 + W-IN-DAY - 1
150100
150200     DIVIDE W-YOE2 BY 4 GIVING W-TEMP1
150300     DIVIDE W-YOE2 BY 100 GIVING W-TEMP2
150400     COMPUTE W-DOE2 = (W-YOE2 * 365) + W-TEMP1 - W-TEMP2 + W-DOY2
150500
150600     COMPUTE W-DAYS-OUT = (W-ERA2 * 146097) + W-DOE2 - 719468
150700     .
150800 D710-99.
150900     EXIT.
151000
151100******************************************************************
151200* Fehlerprotokoll und Programmabbruch
151300******************************************************************
151400 Z999-ERRLOG SECTION.
151500 Z999-00.
151600     DISPLAY K-MODUL " - PROGRAMMABBRUCH"
151700     MOVE 16 TO RETURN-CODE
151800     STOP RUN
151900     .
152000 Z999-99.
152100     EXIT.
152200
152300******************************************************************
152400* ENDE Source-Programm
152500******************************************************************
