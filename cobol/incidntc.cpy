000100******************************************************************
000200*                                                                *
000300*    INCIDNTC  --  INCIDENT RECORD, ONE PER DETECTED CONTINUOUS  *
000400*                  FAILURE PERIOD FOR A CI PIPELINE LEG OR A     *
000500*                  LOCAL USER+PROJECT+TASKS COMBINATION          *
000600*                                                                *
000700*    PRODUCED BY:  TRKINC0M (VIA TRKDRV0O)                       *
000800*    CONSUMED BY:  RPTDRV0O / RPTSTA0M                           *
000900*                                                                *
001000*    RECORD LENGTH .......  652                                  *
001100*                                                                *
001200*----------------------------------------------------------------*
001300* MAINTENANCE LOG                                                *
001400*----------------------------------------------------------------*
001500* VERS.   | DATUM      | VON  | KOMMENTAR                        *
001600*---------|------------|------|----------------------------------*
001700* A.00.00 | 1991-02-11 | RFH  | NEUERSTELLUNG (RECLEN URSPR. 620) *
001800* A.01.00 | 1994-07-06 | KL   | IK-PROJECT-NAME UND IK-REQUESTED  *
001900*         |            |      | DAZUGENOMMEN (WAREN VORHER NUR IM*
002000*         |            |      | SCHLUESSEL ENTHALTEN, NICHT AUCH *
002100*         |            |      | ALS EIGENE FELDER) - FUELLER AUS *
002200*         |            |      | DEM ALTEN LAYOUT DABEI AUFGE-    *
002300*         |            |      | BRAUCHT, RECLEN JETZT 652 (WAR   *
002400*         |            |      | 620).  SIEHE RFC 1994-118        *
002420* A.02.00 | 1998-11-30 | LOR  | Y2K SWEEP - IK-STARTED-ON UND     *
002430*         |            |      | IK-RESOLVED-ON SIND SCHON EPOCH-  *
002440*         |            |      | MILLIS, KEINE AENDERUNG NOETIG    *
002450*----------------------------------------------------------------*
002500******************************************************************
002600     05  IK-INCIDENT-KEY         PIC X(240).
002700*        "CI,"     & PROJECT-NAME & "," & REQUESTED & "," & BRANCH
002800*        "LOCAL," & USERNAME     & "," & PROJECT-NAME & ","
002900*                                                       & REQUESTED
003000*        IDENTITY OF THE CONTINUOUSLY-FAILING PIPELINE-LEG OR
003100*        USER+PROJECT+TASKS COMBINATION THIS INCIDENT BELONGS TO.
003200     05  IK-USERNAME             PIC X(60).
003300*        USERNAME FROM THE BUILD THAT OPENED THE INCIDENT
003400*        (LOCAL INCIDENTS ONLY - BLANK ON CI).
003500     05  IK-PROJECT-NAME         PIC X(80).
003600     05  IK-REQUESTED            PIC X(200).
003700     05  IK-STARTED-ON           PIC 9(18).
003800*        EPOCH MS - THE FAILING BUILD'S START TIME PLUS ITS
003900*        DURATION, I.E. THE MOMENT THE BUILD FINISHED.
004000     05  IK-RESOLVED-ON          PIC 9(18).
004100*        EPOCH MS - START TIME OF THE FIRST SUBSEQUENT PASSING
004200*        BUILD FOR THIS KEY.  ZERO WHILE THE INCIDENT IS STILL
004300*        OPEN (SEE IK-STATUS BELOW) - NEVER WRITTEN TO FILE.
004400     05  IK-STATUS               PIC X(01).
004500         88  IK-RESOLVED                   VALUE 'R'.
004600         88  IK-OPEN                       VALUE 'O'.
004700*        SET BY TRKINC0M WHILE THE INCIDENT LIVES IN ITS
004800*        UNRESOLVED-INCIDENTS TABLE.  ONLY 'R' ROWS ARE EVER
004900*        WRITTEN TO INCIDENT-FILE - "STILL OPEN" INCIDENTS ARE
005000*        DISCARDED AT END-OF-INPUT (TRKDRV0O SCHLIESST NICHT AB).
005100     05  IK-IS-CI                PIC X(01).
005200         88  IK-INCIDENT-IS-CI              VALUE 'Y'.
005300         88  IK-INCIDENT-IS-LOCAL           VALUE 'N'.
005400     05  IK-DURATION-MS          PIC 9(18).
005500*        IK-RESOLVED-ON MINUS IK-STARTED-ON.  ALWAYS >= ZERO.
005600     05  FILLER                  PIC X(16).
