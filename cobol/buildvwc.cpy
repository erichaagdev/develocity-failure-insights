000100******************************************************************
000200*                                                                *
000300*    BUILDVWC  --  BUILD-VIEW RECORD, FLATTENED DEVELOCITY BUILD *
000400*                  ONE ROW PER DISCOVERED CI/LOCAL BUILD, AFTER  *
000500*                  THE UPSTREAM EXTRACT HAS ALREADY JOINED THE   *
000600*                  GRADLE/MAVEN ATTRIBUTES AND CUSTOM VALUES.    *
000700*                                                                *
000800*    USED BY   :  TRKDRV0O  (READS, SORTED ASCENDING BY          *
000900*                            BV-BUILD-START-TIME, DUPS ON THE    *
001000*                            START TIME COLLAPSED UPSTREAM)      *
001100*                  TRKINC0M  (LINK-REC PAYLOAD, ONE BUILD-VIEW   *
001200*                            PER CALL)                           *
001300*                                                                *
001400*    RECORD LENGTH .......  790                                  *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* MAINTENANCE LOG                                                *
001800*----------------------------------------------------------------*
001900* VERS.   | DATUM      | VON  | KOMMENTAR                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1991-02-11 | RFH  | NEUERSTELLUNG - URSPRUENGLICH FUER*
002200*         |            |      | DIE ALTE BATCH-BUILDLOG-AUSWERTUNG*
002300* A.01.00 | 1994-07-06 | KL   | GIT-BRANCH UND TAGS FELDER DAZU,  *
002400*         |            |      | HAS-VALIDATION-SCRIPT FLAG NEU    *
002500* A.02.00 | 1998-11-30 | LOR  | Y2K: BUILD-START-TIME UMGESTELLT  *
002600*         |            |      | AUF EPOCH-MILLIS (WAR JJMMTT VOR- *
002700*         |            |      | HER), SIEHE RFC 1998-441          *
002800*----------------------------------------------------------------*
002900******************************************************************
003000     05  BV-USERNAME             PIC X(60).
003100*        DEVELOPER USERNAME WHICH RAN THE BUILD (LOCAL BUILDS
003200*        ONLY - BLANK ON CI).
003300     05  BV-PROJECT-NAME         PIC X(80).
003400*        ROOT GRADLE PROJECT / TOP-LEVEL MAVEN PROJECT NAME.
003500     05  BV-REQUESTED            PIC X(200).
003600*        SPACE-JOINED LIST OF REQUESTED GRADLE TASKS OR MAVEN
003700*        GOALS, AS SUBMITTED ON THE COMMAND LINE.
003800     05  BV-TAGS                 PIC X(200).
003900*        SPACE-JOINED BUILD TAGS.  MUST CARRY "CI" OR "LOCAL"
004000*        (EXACT TAG, CASE-INSENSITIVE) OR THE BUILD IS INVISIBLE
004100*        TO THE TRACKER - SEE TRKINC0M PARA B200-TRACKABLE.
004200     05  BV-GIT-BRANCH           PIC X(200).
004300*        VALUE OF THE "GIT BRANCH" CUSTOM BUILD VALUE.  A BLANK
004400*        VALUE MEANS THE BUILD IS IGNORED ENTIRELY.
004500     05  BV-FLAGS.
004600         10  BV-HAS-VALID-SCRIPT PIC X(01).
004700             88  BV-VALID-SCRIPT-PRESENT   VALUE 'Y'.
004800             88  BV-VALID-SCRIPT-ABSENT    VALUE 'N'.
004900*                'Y' = A "BUILD VALIDATION SCRIPTS" CUSTOM VALUE
005000*                      WAS PRESENT - BUILD IS IGNORED ENTIRELY.
005100         10  BV-HAS-FAILED       PIC X(01).
005200             88  BV-BUILD-FAILED           VALUE 'Y'.
005300             88  BV-BUILD-PASSED           VALUE 'N'.
005400         10  BV-IS-CI            PIC X(01).
005500             88  BV-BUILD-IS-CI            VALUE 'Y'.
005600             88  BV-BUILD-IS-LOCAL         VALUE 'N'.
005700*                'Y' WHEN BV-TAGS CONTAINS "CI" (CASE-INSENS.).
006300     05  BV-BUILD-START-TIME     PIC 9(18).
006400*        EPOCH MILLISECONDS, UTC - INSTANT THE BUILD STARTED.
006500     05  BV-BUILD-DURATION-MS    PIC 9(18).
006600*        WALL-CLOCK DURATION OF THE BUILD, MILLISECONDS.
007300     05  FILLER                  PIC X(11).
