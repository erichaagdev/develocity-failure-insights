000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    DURFMT0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-07-11.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 2011-04-19
001100* Letzte Version   :: A.02.00
001200* Kurzbeschreibung :: Formatiert eine Millisekunden-Dauer als
001300* Kurzbeschreibung :: "Nd Nh Nm Ns" fuer die Remediation-Reports
001400*
001500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------*
001800* Vers.   | Datum      | von  | Kommentar                        *
001900*---------|------------|------|----------------------------------*
002000* A.00.00 | 1994-07-11 | KL   | Neuerstellung fuer den Time-To-   *
002100*         |            |      | Remediate Report (RPTDRV0O)       *
002200* A.00.01 | 1995-02-03 | KL   | Fehler behoben: Minuten-Rest bei  *
002300*         |            |      | negativer Dauer falsch berechnet  *
002400*         |            |      | (RQ 1995-034)                     *
002500* A.01.00 | 1998-11-30 | LOR  | Y2K-Sichtpruefung: keine Datums-  *
002600*         |            |      | felder in diesem Modul, keine     *
002700*         |            |      | Aenderung erforderlich            *
002800* A.02.00 | 2011-04-19 | RFH  | AUFRUFKONVENTION AUF LINK-REC      *
002900*         |            |      | UMGESTELLT (WAR VORHER POSITIONS- *
003000*         |            |      | PARAMETER), FUER NEUEN AUFRUFER   *
003100*         |            |      | TRKDRV0O/RPTDRV0O                 *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* DURFMT0M erhaelt ueber LINK-REC eine (moeglicherweise negative)
003700* Millisekunden-Dauer und liefert eine Kurzform wie "2d 3h" oder
003800* "45m 12s" zurueck.  Tage/Stunden/Minuten/Sekunden mit Wert Null
003900* werden ausgelassen; ist die gesamte Dauer Null, liefert das
004000* Modul den Text "0s".  Reine Rechenlogik, kein Datei- oder
004100* Datenbankzugriff - siehe Aenderungsvermerk A.00.00 oben.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  TANDEM-NONSTOP.
004800 OBJECT-COMPUTER.  TANDEM-NONSTOP.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION
005200     CLASS NUMERIC-TEXT IS "0123456789".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006050*--------------------------------------------------------------------*
006060* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
006070*--------------------------------------------------------------------*
006080 77          W-CALL-CT           PIC 9(04) COMP     VALUE ZERO.
006090*        ZAEHLT DIE AUFRUFE UEBER LINK-REC INNERHALB EINES LAUFS,
006095*        NUR FUER DIE ABBRUCH-DIAGNOSE IN C000-INIT WERTVOLL.
006100*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006400 01          COMP-FELDER.
006500     05      C4-UX               PIC S9(04) COMP.
006600     05      C4-SCAN             PIC S9(04) COMP.
006700     05      C18-ABS-MS          PIC S9(18) COMP.
006800     05      C18-TOTAL-SECS      PIC S9(18) COMP.
006900     05      C18-REM-1           PIC S9(18) COMP.
007000     05      C18-REM-2           PIC S9(18) COMP.
007100     05      C18-DAYS            PIC S9(18) COMP.
007200     05      C18-HOURS           PIC S9(18) COMP.
007300     05      C18-MINUTES         PIC S9(18) COMP.
007400     05      C18-SECONDS         PIC S9(18) COMP.
007450     05      FILLER              PIC X(01).
007500
007600*--------------------------------------------------------------------*
007700* Display-Felder: Praefix D
007800*--------------------------------------------------------------------*
007900 01          DISPLAY-FELDER.
008000     05      D-SIGN-CHAR         PIC X(01)          VALUE SPACE.
008100     05      D-NUM-EDIT          PIC Z(09)9.
008200     05      D-NUM-EDIT-R REDEFINES D-NUM-EDIT.
008300         10  D-NUM-BYTE          PIC X(01) OCCURS 10 TIMES.
008350     05      FILLER              PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL             PIC X(08)          VALUE "DURFMT0M".
009000     05      K-MODUL-VERS        PIC X(08)          VALUE "A.02.00 ".
009050     05      FILLER              PIC X(01).
009100
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600     05      PRG-STATUS          PIC 9              VALUE ZERO.
009700         88  PRG-OK                                 VALUE ZERO.
009800         88  PRG-ABBRUCH                            VALUE 1.
009850     05      PRG-STATUS-R REDEFINES PRG-STATUS      PIC X(01).
009900     05      W-FOUND-DIGIT-SW    PIC X(01)          VALUE 'N'.
010000         88  W-FOUND-DIGIT                          VALUE 'Y'.
010100         88  W-NOT-YET-FOUND                        VALUE 'N'.
010200     05      W-OUTPUT-STARTED-SW PIC X(01)          VALUE 'N'.
010300         88  W-OUTPUT-STARTED                       VALUE 'Y'.
010400         88  W-OUTPUT-EMPTY                         VALUE 'N'.
010450     05      FILLER              PIC X(01).
010500
010600*--------------------------------------------------------------------*
010700* weitere Arbeitsfelder
010800*--------------------------------------------------------------------*
010900 01          WORK-FELDER.
011000     05      W-UNIT-TABLE.
011100         10  W-UNIT-ENTRY        OCCURS 4 TIMES.
011200             15  W-UNIT-VALUE    PIC S9(18) COMP.
011300             15  W-UNIT-LETTER   PIC X(01).
011400     05      W-UNIT-TABLE-R REDEFINES W-UNIT-TABLE.
011500         10  W-UNIT-BYTE         PIC X(01) OCCURS 76 TIMES.
011600     05      W-OUT-TEXT          PIC X(20)          VALUE SPACES.
011650     05      FILLER              PIC X(01).
011700
011800 01          ZEILE               PIC X(80).
011900
012000 LINKAGE SECTION.
012100
012200*-->    Uebergabe aus Hauptprogramm
012300 01     LINK-REC.
012400    05  LINK-HDR.
012500     10 LINK-RC                 PIC S9(04) COMP.
012600*       0    = OK (immer - reine Rechenlogik ohne Fehlerfall)
012700    05  LINK-DATA.
012800     10 LINK-DURATION-MS        PIC S9(18) COMP.
012900*       Eingabe: Dauer in Millisekunden (Betrag, evtl. negativ)
013000     10 LINK-DURATION-TEXT      PIC X(20).
013100*       Ausgabe: "2d 3h", "45m 12s", "0s", "-12m 4s" usw.
013200
013300 PROCEDURE DIVISION USING LINK-REC.
013400******************************************************************
013500* Steuerungs-Section
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900     IF  SHOW-VERSION
014000         DISPLAY K-MODUL " VERS " K-MODUL-VERS
014100                 " VOM: " FUNCTION WHEN-COMPILED
014200         GOBACK
014300     END-IF
014400
014500     MOVE ZERO         TO LINK-RC
014600     PERFORM B000-VORLAUF
014700     PERFORM B100-VERARBEITUNG
014800     GOBACK
014900     .
015000 A100-99.
015100     EXIT.
015200
015300******************************************************************
015400* Vorlauf
015500******************************************************************
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     PERFORM C000-INIT
015900     .
016000 B000-99.
016100     EXIT.
016200
016300******************************************************************
016400* Verarbeitung - Dauer in Tage/Stunden/Minuten/Sekunden zerlegen
016500* und als Kurztext zusammensetzen
016600******************************************************************
016700 B100-VERARBEITUNG SECTION.
016800 B100-00.
016900     IF  LINK-DURATION-MS < ZERO
017000         MOVE '-'                        TO D-SIGN-CHAR
017100         COMPUTE C18-ABS-MS = ZERO - LINK-DURATION-MS
017200     ELSE
017300         MOVE SPACE                      TO D-SIGN-CHAR
017400         MOVE LINK-DURATION-MS           TO C18-ABS-MS
017500     END-IF
017600
017700**  ---> Millisekunden abschneiden (nicht runden) auf ganze Sekunden
017800     DIVIDE C18-ABS-MS    BY 1000  GIVING C18-TOTAL-SECS
017900     DIVIDE C18-TOTAL-SECS BY 86400 GIVING C18-DAYS
018000                                    REMAINDER C18-REM-1
018100     DIVIDE C18-REM-1     BY 3600  GIVING C18-HOURS
018200                                    REMAINDER C18-REM-2
018300     DIVIDE C18-REM-2     BY 60    GIVING C18-MINUTES
018400                                    REMAINDER C18-SECONDS
018500
018600     MOVE C18-DAYS      TO W-UNIT-VALUE (1)
018700     MOVE 'd'           TO W-UNIT-LETTER (1)
018800     MOVE C18-HOURS     TO W-UNIT-VALUE (2)
018900     MOVE 'h'           TO W-UNIT-LETTER (2)
019000     MOVE C18-MINUTES   TO W-UNIT-VALUE (3)
019100     MOVE 'm'           TO W-UNIT-LETTER (3)
019200     MOVE C18-SECONDS   TO W-UNIT-VALUE (4)
019300     MOVE 's'           TO W-UNIT-LETTER (4)
019400
019500     MOVE SPACES        TO W-OUT-TEXT
019600     SET W-OUTPUT-EMPTY TO TRUE
019700
019800     PERFORM B200-EMIT-UNIT
019900         VARYING C4-UX FROM 1 BY 1
020000         UNTIL C4-UX > 4
020100
020200     IF  W-OUTPUT-EMPTY
020300**      ---> Dauer exakt Null
020400         MOVE "0s"       TO W-OUT-TEXT
020500     END-IF
020600
020700     IF  D-SIGN-CHAR = '-'
020800         STRING "-" DELIMITED BY SIZE
020900                W-OUT-TEXT DELIMITED BY SPACE
021000                INTO LINK-DURATION-TEXT
021100     ELSE
021200         MOVE W-OUT-TEXT TO LINK-DURATION-TEXT
021300     END-IF
021400     .
021500 B100-99.
021600     EXIT.
021700
021800******************************************************************
021900* Einen Zeiteinheiten-Eintrag (Tage/Stunden/Minuten/Sekunden) in
022000* W-OUT-TEXT anhaengen, sofern sein Wert nicht Null ist
022100******************************************************************
022200 B200-EMIT-UNIT SECTION.
022300 B200-00.
022400     IF  W-UNIT-VALUE (C4-UX) NOT = ZERO
022500         MOVE W-UNIT-VALUE (C4-UX) TO D-NUM-EDIT
022600         PERFORM C500-TRIM-NUM-EDIT
022700
022800         IF  W-OUTPUT-STARTED
022900             STRING W-OUT-TEXT   DELIMITED BY SPACE
023000                    " "          DELIMITED BY SIZE
023100                    D-NUM-EDIT (C4-SCAN:) DELIMITED BY SPACE
023200                    W-UNIT-LETTER (C4-UX) DELIMITED BY SIZE
023300                    INTO W-OUT-TEXT
023400         ELSE
023500             STRING D-NUM-EDIT (C4-SCAN:) DELIMITED BY SPACE
023600                    W-UNIT-LETTER (C4-UX) DELIMITED BY SIZE
023700                    INTO W-OUT-TEXT
023800             SET W-OUTPUT-STARTED TO TRUE
023900         END-IF
024000     END-IF
024100     .
024200 B200-99.
024300     EXIT.
024400
024500******************************************************************
024600* D-NUM-EDIT ist rechtsbuendig mit Leerzeichen vorbelegt (PIC
024700* Z(09)9) - C4-SCAN auf die erste Ziffernstelle setzen, damit
024800* B200-EMIT-UNIT ueber Teilbereichsbezug (D-NUM-EDIT(C4-SCAN:))
024900* ohne fuehrende Leerzeichen ausgeben kann
025000******************************************************************
025100 C500-TRIM-NUM-EDIT SECTION.
025200 C500-00.
025300     SET W-NOT-YET-FOUND TO TRUE
025400     MOVE 1 TO C4-SCAN
025500     PERFORM C510-SCAN-ONE-BYTE
025600         VARYING C4-SCAN FROM 1 BY 1
025700         UNTIL C4-SCAN > 10 OR W-FOUND-DIGIT
025800     .
025900 C500-99.
026000     EXIT.
026100
026200 C510-SCAN-ONE-BYTE SECTION.
026300 C510-00.
026400     IF  D-NUM-BYTE (C4-SCAN) NOT = SPACE
026500         SET W-FOUND-DIGIT TO TRUE
026600     END-IF
026700     .
026800 C510-99.
026900     EXIT.
027000
027100******************************************************************
027200* Initialisierung von Feldern und Strukturen
027300******************************************************************
027400 C000-INIT SECTION.
027500 C000-00.
027550     ADD 1 TO W-CALL-CT
027600     INITIALIZE SCHALTER
027700     .
027800 C000-99.
027900     EXIT.
028000
028100******************************************************************
028200* ENDE Source-Programm
028300******************************************************************
