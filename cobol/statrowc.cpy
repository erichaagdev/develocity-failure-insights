000100******************************************************************
000200*                                                                *
000300*    STATROWC  --  STATISTICS-ROW, THE AGGREGATE OF ONE GROUP OF *
000400*                  RESOLVED INCIDENTS' TIME-TO-REMEDIATE VALUES  *
000500*                                                                *
000600*    LINKAGE SHAPE BETWEEN RPTDRV0O AND RPTSTA0M - NOT A FILE     *
000700*    RECORD.  RPTDRV0O LOADS SR-VALUES WITH A GROUP'S SORTED     *
000800*    IK-DURATION-MS FIGURES (MILLISECONDS, AS READ FROM THE      *
000900*    INCIDENT FILE - NO ROUNDING OR TRUNCATION) AND CALLS        *
001000*    RPTSTA0M, WHICH RETURNS SR-N THROUGH SR-P95-MS.             *
001100*                                                                *
001200*----------------------------------------------------------------*
001300* MAINTENANCE LOG                                                *
001400*----------------------------------------------------------------*
001500* VERS.   | DATUM      | VON  | KOMMENTAR                        *
001600*---------|------------|------|----------------------------------*
001700* A.00.00 | 1994-07-11 | KL   | NEUERSTELLUNG                     *
001800* A.01.00 | 1999-02-08 | LOR  | Y2K SWEEP - KEINE DATUMSFELDER IN *
001900*         |            |      | DIESEM MODUL, NUR KOMMENTAR-      *
002000*         |            |      | PRUEFUNG, KEINE AENDERUNG NOETIG *
002100*----------------------------------------------------------------*
002200******************************************************************
002300     05  SR-N                    PIC 9(09) COMP.
002400*        COUNT OF INCIDENTS IN THE GROUP.
002500     05  SR-VALUES.
002600         10  SR-MEAN-MS          PIC 9(18)V9(03).
002700         10  SR-MEDIAN-MS        PIC 9(18)V9(03).
002800         10  SR-MIN-MS           PIC 9(18)V9(03).
002900         10  SR-MAX-MS           PIC 9(18)V9(03).
003000         10  SR-P5-MS            PIC 9(18)V9(03).
003100         10  SR-P25-MS           PIC 9(18)V9(03).
003200         10  SR-P75-MS           PIC 9(18)V9(03).
003300         10  SR-P95-MS           PIC 9(18)V9(03).
003400     05  SR-VALUES-R REDEFINES SR-VALUES.
003500         10  SR-STAT-SLOT        PIC 9(18)V9(03) OCCURS 8 TIMES.
003600*        POSITIONAL VIEW OF THE EIGHT STATISTICS, USED BY
003700*        RPTSTA0M'S C400-PERCENTILE PARAGRAPH TO STORE MEAN,
003800*        MEDIAN AND THE FOUR PERCENTILES THROUGH ONE COMMON
003900*        PERFORM VARYING RATHER THAN SIX SEPARATE MOVES.
004000     05  SR-DURATION-VALUES.
004100         10  SR-DUR-ENTRY OCCURS 1 TO 20000 TIMES
004200                 DEPENDING ON SR-N
004300                 ASCENDING KEY IS SR-DUR-MS
004400                 INDEXED BY SR-DUR-X.
004500             15  SR-DUR-MS       PIC 9(18)V9(03).
004600*        THE GROUP'S DURATION-MS FIGURES, SORTED ASCENDING BY
004700*        THE CALLER BEFORE CALLING RPTSTA0M (SEE RPTDRV0O PARA
004800*        D600-SORT-GROUP) SO THE R-7 PERCENTILE INTERPOLATION IN
004900*        RPTSTA0M CAN INDEX DIRECTLY BY RANK.
005000     05  FILLER                  PIC X(20).
