000100******************************************************************
000200*                                                                *
000300*    TBLRENC  --  LINKAGE SHAPE FOR TBLREN0M, THE COMMON TABLE-  *
000400*                  RENDERING MODULE SHARED BY ALL FOURTEEN       *
000500*                  SUMMARY/TREND REPORTS                        *
000600*                                                                *
000700*    THE CALLER (RPTDRV0O) PRE-FORMATS EVERY CELL TO TEXT BEFORE *
001000*    HANDING IT OVER - TBLREN0M DOES NO NUMERIC EDITING OF ITS   *
001100*    OWN, IT ONLY LAYS OUT AND BORDERS WHAT IT IS GIVEN.         *
001200*                                                                *
001300*----------------------------------------------------------------*
001400* MAINTENANCE LOG                                                *
001500*----------------------------------------------------------------*
001600* VERS.   | DATUM      | VON  | KOMMENTAR                        *
001700*---------|------------|------|----------------------------------*
001800* A.00.00 | 1994-08-02 | KL   | NEUERSTELLUNG                     *
001900* A.01.00 | 1996-05-20 | RFH  | TR-COL-WIDTH TABELLE DAZU, DAMIT  *
002000*         |            |      | TREND-TABELLEN MIT VIELEN ZEIT-  *
002100*         |            |      | SPALTEN NICHT MEHR AUF 132 ZEICHEN*
002200*         |            |      | ZEILENLAENGE UMGEBROCHEN WERDEN  *
002300*         |            |      | MUESSEN                          *
002310* A.02.00 | 1998-11-30 | LOR  | Y2K SWEEP - KEINE DATUMSFELDER IN *
002320*         |            |      | DIESEM MODUL, NUR KOMMENTAR-      *
002330*         |            |      | PRUEFUNG, KEINE AENDERUNG NOETIG *
002400*----------------------------------------------------------------*
002500******************************************************************
002600     05  TR-TITLE-LINE-1         PIC X(60).
002700*        "TIME TO REMEDIATE BUILD FAILURES" ON EVERY TABLE.
002800     05  TR-TITLE-LINE-2         PIC X(60).
002900*        THE VIEW TITLE, E.G. "(CI - BY PROJECT AND REQUESTED)".
003000     05  TR-NUM-COLS             PIC 9(02) COMP.
003100*        NUMBER OF COLUMNS ACTUALLY IN USE, 1 THRU 20.
003200     05  TR-COL-WIDTH            PIC 9(02) COMP OCCURS 20 TIMES.
003300     05  TR-COL-HEAD             PIC X(20) OCCURS 20 TIMES.
003800     05  TR-NUM-ROWS             PIC 9(04) COMP.
003900*        NUMBER OF DATA ROWS ACTUALLY IN USE, 0 THRU 500.
004000     05  TR-ROW OCCURS 1 TO 500 TIMES
004100             DEPENDING ON TR-NUM-ROWS
004200             INDEXED BY TR-ROW-X.
004300         10  TR-CELL             PIC X(20) OCCURS 20 TIMES
004400                 INDEXED BY TR-CELL-X.
004500     05  FILLER                  PIC X(08).
