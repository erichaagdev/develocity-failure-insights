000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    TRKINC0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-07-08.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 2011-04-19
001100* Letzte Version   :: A.03.00
001200* Kurzbeschreibung :: Fuehrt die Tabelle der noch offenen
001300* Kurzbeschreibung :: Incidents und entscheidet je BUILD-VIEW-
001400* Kurzbeschreibung :: Satz, ob ein Incident zu eroeffnen oder
001500* Kurzbeschreibung :: abzuschliessen ist (TIME-TO-REMEDIATE)
001600*
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1994-07-08 | KL   | Neuerstellung fuer die neue       *
002300*         |            |      | Time-To-Remediate Auswertung      *
002400* A.00.01 | 1994-09-22 | KL   | TAGS-PRUEFUNG MUSS EXAKTEN TAG    *
002500*         |            |      | "CI" ODER "LOCAL" VERLANGEN, NICHT*
002600*         |            |      | NUR EIN TEILWORT (RQ 1994-201)   *
002700* A.01.00 | 1996-03-14 | RFH  | OFFENE-INCIDENTS-TABELLE VON 500  *
002800*         |            |      | AUF 2000 EINTRAEGE VERGROESSERT, *
002900*         |            |      | MEHRERE GROSSPROJEKTE LIEFEN VOLL *
003000* A.01.01 | 1997-06-02 | KL   | FEHLER: BEI ABSCHLUSS WURDE DIE   *
003100*         |            |      | ALTE TABELLENZEILE NICHT ENTFERNT,*
003200*         |            |      | SPAETERE EROEFFNUNGEN FANDEN DEN  *
003300*         |            |      | EINTRAG FAELSCHLICH ALS OFFEN     *
003400*         |            |      | (RQ 1997-118)                     *
003500* A.02.00 | 1998-11-30 | LOR  | Y2K-SICHTPRUEFUNG: ZEITSTEMPEL    *
003600*         |            |      | KOMMEN BEREITS ALS EPOCH-MILLIS   *
003700*         |            |      | VON BUILDVWC AN, KEINE AENDERUNG *
003800*         |            |      | ERFORDERLICH                      *
003900* A.03.00 | 2011-04-19 | RFH  | AUFRUFKONVENTION AUF LINK-REC MIT *
004000*         |            |      | BUILDVWC/INCIDNTC UMGESTELLT FUER *
004100*         |            |      | NEUEN AUFRUFER TRKDRV0O            *
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* TRKINC0M wird von TRKDRV0O einmal je BUILD-VIEW-Satz (also je
004700* Build) aufgerufen, in Reihenfolge des Build-Startzeitpunkts.
004800* Nicht nachverfolgbare Builds (Validierungsskript vorhanden,
004900* Git-Branch leer, oder kein Tag "CI"/"LOCAL") werden ignoriert.
005000* Fuer alle anderen wird ein Schluessel gebildet (CI ueber
005100* Projekt/Requested/Branch, lokal ueber Username/Projekt/
005200* Requested) und in der eigenen, ueber alle Aufrufe hinweg
005300* bestehenden Tabelle W-OPEN-TABLE nachgeschlagen: schlaegt der
005400* Build fehl und ist noch kein Incident offen, wird eines
005500* eroeffnet; schlaegt er erneut fehl, bleibt der Zustand
005600* unveraendert; besteht der Build und ist ein Incident offen,
005700* wird es abgeschlossen und ueber LINK-INCIDENT an den Aufrufer
005800* zurueckgegeben, der es auf INCIDENT-FILE schreibt.  Beim
005900* Programmende noch offene Incidents werden von TRKDRV0O nie
006000* abgefragt und damit implizit verworfen - bewusst so, ein noch
006100* laufender Build ist keine abgeschlossene Ausfallzeit.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  TANDEM-NONSTOP.
006800 OBJECT-COMPUTER.  TANDEM-NONSTOP.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 WORKING-STORAGE SECTION.
008050*--------------------------------------------------------------------*
008060* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
008070*--------------------------------------------------------------------*
008080 77          W-CALL-CT           PIC 9(07) COMP     VALUE ZERO.
008090*        ZAEHLT DIE AUFRUFE UEBER LINK-REC INNERHALB EINES LAUFS,
008095*        FUER DIE ABBRUCH-DIAGNOSE IN A100-STEUERUNG WERTVOLL.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C3-SCAN-POS         PIC 9(03) COMP.
008600     05      C3-TRIM-LEN         PIC 9(03) COMP.
008700     05      C3-LEN-PROJECT      PIC 9(03) COMP.
008800     05      C3-LEN-REQUESTED    PIC 9(03) COMP.
008900     05      C3-LEN-BRANCH       PIC 9(03) COMP.
009000     05      C3-LEN-USERNAME     PIC 9(03) COMP.
009100     05      C4-OPEN-COUNT       PIC 9(04) COMP           VALUE ZERO.
009200     05      C4-OPEN-X           PIC 9(04) COMP.
009300     05      C4-FOUND-IX         PIC 9(04) COMP.
009400     05      C3-TAG-POINTER      PIC 9(03) COMP.
009500     05      FILLER              PIC X(01).
009600
009700*--------------------------------------------------------------------*
009800* Display-Felder: Praefix D
009900*--------------------------------------------------------------------*
010000 01          DISPLAY-FELDER.
010100     05      D-CANDIDATE-KEY     PIC X(240)         VALUE SPACES.
010200     05      D-SCAN-FIELD        PIC X(200)         VALUE SPACES.
010300     05      D-SCAN-FIELD-R  REDEFINES D-SCAN-FIELD.
010400         10  D-SCAN-BYTE         PIC X(01) OCCURS 200 TIMES.
010500     05      D-TAGS-UC           PIC X(200)         VALUE SPACES.
010600     05      D-ONE-TAG           PIC X(20)          VALUE SPACES.
010700     05      FILLER              PIC X(01).
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08)          VALUE "TRKINC0M".
011400     05      K-MODUL-VERS        PIC X(08)          VALUE "A.03.00 ".
011500     05      FILLER              PIC X(01).
011600
011700*----------------------------------------------------------------*
011800* Conditional-Felder
011900*----------------------------------------------------------------*
012000 01          SCHALTER.
012100     05      W-INIT-SW           PIC X(01)          VALUE 'N'.
012200         88  W-INITIALIZED                          VALUE 'Y'.
012300         88  W-NOT-INITIALIZED                      VALUE 'N'.
012400     05      W-TRACK-SW          PIC X(01)          VALUE 'Y'.
012500         88  W-TRACKABLE                            VALUE 'Y'.
012600         88  W-NOT-TRACKABLE                        VALUE 'N'.
012700     05      W-TAG-SW            PIC X(01)          VALUE 'N'.
012800         88  W-TAG-MATCHED                          VALUE 'Y'.
012900         88  W-TAG-NOT-MATCHED                      VALUE 'N'.
013000     05      W-FOUND-SW          PIC X(01)          VALUE 'N'.
013100         88  W-FOUND                                VALUE 'Y'.
013200         88  W-NOT-FOUND                            VALUE 'N'.
013300     05      FILLER              PIC X(01).
013400
013500*--------------------------------------------------------------------*
013600* Tabelle der noch nicht abgeschlossenen Incidents - besteht ueber
013700* alle Aufrufe von TRKINC0M innerhalb eines Programmlaufs hinweg
013800*--------------------------------------------------------------------*
013900 01          W-OPEN-TABLE.
014000     05      FILLER              PIC X(01).
014100     05      W-OPEN-ENTRY OCCURS 1 TO 2000 TIMES
014200                 DEPENDING ON C4-OPEN-COUNT
014300                 INDEXED BY W-OPEN-X.
014400         10  OT-KEY              PIC X(240).
014500         10  OT-STARTED-ON       PIC 9(18).
014600         10  OT-USERNAME         PIC X(60).
014700         10  OT-PROJECT-NAME     PIC X(80).
014800         10  OT-REQUESTED        PIC X(200).
014900         10  OT-IS-CI            PIC X(01).
015000     05      W-OPEN-ENTRY-R REDEFINES W-OPEN-ENTRY
015100                 OCCURS 1 TO 2000 TIMES
015200                 DEPENDING ON C4-OPEN-COUNT
015300                 INDEXED BY W-OPEN-BYTE-X.
015400         10  OT-BYTE             PIC X(01) OCCURS 600 TIMES.
015500*        BYTE-VIEW USED ONLY TO SATISFY THE SHOP'S CONVENTION OF
015600*        KEEPING A FLAT REDEFINES ON EVERY MAJOR TABLE - NOT
015700*        REFERENCED BY THE PROCEDURE DIVISION.
015800
015900 LINKAGE SECTION.
016000
016100*-->    Uebergabe aus TRKDRV0O
016200 01     LINK-REC.
016300    03  LINK-HDR.
016400     05 LINK-RC                 PIC S9(04) COMP.
016500    03  LINK-DATA.
016600     04 LINK-BUILD-VIEW.
016700         COPY BUILDVWC.
016800     04 LINK-INCIDENT-WRITTEN   PIC X(01).
016900         88 LINK-INCIDENT-WAS-WRITTEN     VALUE 'Y'.
017000         88 LINK-INCIDENT-NOT-WRITTEN     VALUE 'N'.
017100     04 LINK-INCIDENT.
017200         COPY INCIDNTC.
017300
017400 PROCEDURE DIVISION USING LINK-REC.
017500******************************************************************
017600* Steuerungs-Section
017700******************************************************************
017800 A100-STEUERUNG SECTION.
017900 A100-00.
018000     IF  SHOW-VERSION
018100         DISPLAY K-MODUL " VERS " K-MODUL-VERS
018200                 " VOM: " FUNCTION WHEN-COMPILED
018300         GOBACK
018400     END-IF
018500
018600     IF  W-NOT-INITIALIZED
018700         PERFORM B000-VORLAUF
018800         SET W-INITIALIZED TO TRUE
018900     END-IF
019000
019100     MOVE ZERO             TO LINK-RC
019150     ADD 1 TO W-CALL-CT
019200     SET LINK-INCIDENT-NOT-WRITTEN TO TRUE
019300     PERFORM B100-VERARBEITUNG
019400     GOBACK
019500     .
019600 A100-99.
019700     EXIT.
019800
019900******************************************************************
020000* Vorlauf - nur beim allerersten Aufruf im Programmlauf
020100******************************************************************
020200 B000-VORLAUF SECTION.
020300 B000-00.
020400     MOVE ZERO TO C4-OPEN-COUNT
020500     .
020600 B000-99.
020700     EXIT.
020800
020900******************************************************************
021000* Verarbeitung eines einzelnen BUILD-VIEW-Satzes
021100******************************************************************
021200 B100-VERARBEITUNG SECTION.
021300 B100-00.
021400     PERFORM C100-TRACKABLE-CHECK
021500
021600     IF  W-TRACKABLE
021700         PERFORM C200-BUILD-KEY THRU C300-99
021900
022000         IF  BV-BUILD-FAILED
022100             PERFORM D100-OPEN-INCIDENT
022200         ELSE
022300             PERFORM D200-RESOLVE-INCIDENT
022400         END-IF
022500     END-IF
022600     .
022700 B100-99.
022800     EXIT.
022900
023000******************************************************************
023100* Ein Build ist nachverfolgbar, wenn kein Validierungsskript
023200* hinterlegt ist, der Git-Branch nicht leer ist, und BV-TAGS ein
023300* Tag "CI" oder "LOCAL" (exakt, ohne Gross-/Kleinschreibung)
023400* enthaelt
023500******************************************************************
023600 C100-TRACKABLE-CHECK SECTION.
023700 C100-00.
023800     SET W-TRACKABLE TO TRUE
023900
024000     IF  BV-VALID-SCRIPT-PRESENT
024100         SET W-NOT-TRACKABLE TO TRUE
024200     END-IF
024300
024400     IF  W-TRACKABLE AND BV-GIT-BRANCH = SPACES
024500         SET W-NOT-TRACKABLE TO TRUE
024600     END-IF
024700
024800     IF  W-TRACKABLE
024900         PERFORM C110-CHECK-TAGS
025000         IF  W-TAG-NOT-MATCHED
025100             SET W-NOT-TRACKABLE TO TRUE
025200         END-IF
025300     END-IF
025400     .
025500 C100-99.
025600     EXIT.
025700
025800******************************************************************
025900* BV-TAGS nach einem eigenstaendigen Tag "CI" oder "LOCAL"
026000* durchsuchen - Gross-/Kleinschreibung wird ignoriert
026100******************************************************************
026200 C110-CHECK-TAGS SECTION.
026300 C110-00.
026400     MOVE BV-TAGS TO D-TAGS-UC
026500     INSPECT D-TAGS-UC
026600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
026700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026800
026900     SET W-TAG-NOT-MATCHED TO TRUE
027000     MOVE 1 TO C3-TAG-POINTER
027100
027200     PERFORM C120-SCAN-ONE-TAG
027300         UNTIL C3-TAG-POINTER > 200 OR W-TAG-MATCHED
027400     .
027500 C110-99.
027600     EXIT.
027700
027800 C120-SCAN-ONE-TAG SECTION.
027900 C120-00.
028000     MOVE SPACES TO D-ONE-TAG
028100     UNSTRING D-TAGS-UC DELIMITED BY ALL SPACE
028200         INTO D-ONE-TAG
028300         WITH POINTER C3-TAG-POINTER
028400     IF  D-ONE-TAG = "CI" OR D-ONE-TAG = "LOCAL"
028500         SET W-TAG-MATCHED TO TRUE
028600     END-IF
028700     .
028800 C120-99.
028900     EXIT.
029000
029100******************************************************************
029200* Schluessel bilden - CI ueber Projekt/Requested/Branch, lokal
029300* ueber Username/Projekt/Requested
029400******************************************************************
029500 C200-BUILD-KEY SECTION.
029600 C200-00.
029700     MOVE BV-PROJECT-NAME  TO D-SCAN-FIELD
029800     PERFORM C900-CALC-TRIM-LEN
029900     MOVE C3-TRIM-LEN TO C3-LEN-PROJECT
030000
030100     MOVE BV-REQUESTED     TO D-SCAN-FIELD
030200     PERFORM C900-CALC-TRIM-LEN
030300     MOVE C3-TRIM-LEN TO C3-LEN-REQUESTED
030400
030500     IF  BV-BUILD-IS-CI
030600         MOVE BV-GIT-BRANCH TO D-SCAN-FIELD
030700         PERFORM C900-CALC-TRIM-LEN
030800         MOVE C3-TRIM-LEN TO C3-LEN-BRANCH
030900
031000         STRING "ci,"                                DELIMITED BY SIZE
031100                BV-PROJECT-NAME (1:C3-LEN-PROJECT)    DELIMITED BY SIZE
031200                ","                                   DELIMITED BY SIZE
031300                BV-REQUESTED (1:C3-LEN-REQUESTED)     DELIMITED BY SIZE
031400                ","                                   DELIMITED BY SIZE
031500                BV-GIT-BRANCH (1:C3-LEN-BRANCH)       DELIMITED BY SIZE
031600                INTO D-CANDIDATE-KEY
031700     ELSE
031800         MOVE BV-USERNAME TO D-SCAN-FIELD
031900         PERFORM C900-CALC-TRIM-LEN
032000         MOVE C3-TRIM-LEN TO C3-LEN-USERNAME
032100
032200         STRING "local,"                              DELIMITED BY SIZE
032300                BV-USERNAME (1:C3-LEN-USERNAME)       DELIMITED BY SIZE
032400                ","                                   DELIMITED BY SIZE
032500                BV-PROJECT-NAME (1:C3-LEN-PROJECT)    DELIMITED BY SIZE
032600                ","                                   DELIMITED BY SIZE
032700                BV-REQUESTED (1:C3-LEN-REQUESTED)     DELIMITED BY SIZE
032800                INTO D-CANDIDATE-KEY
032900     END-IF
033000     .
033100 C200-99.
033200     EXIT.
033300
033400******************************************************************
033500* Offene-Incidents-Tabelle nach D-CANDIDATE-KEY durchsuchen
033600******************************************************************
033700 C300-FIND-OPEN SECTION.
033800 C300-00.
033900     SET W-NOT-FOUND TO TRUE
034000     MOVE ZERO TO C4-FOUND-IX
034100
034200     IF  C4-OPEN-COUNT NOT = ZERO
034300         PERFORM C310-COMPARE-ONE
034400             VARYING C4-OPEN-X FROM 1 BY 1
034500             UNTIL C4-OPEN-X > C4-OPEN-COUNT OR W-FOUND
034600     END-IF
034700     .
034800 C300-99.
034900     EXIT.
035000
035100 C310-COMPARE-ONE SECTION.
035200 C310-00.
035300     IF  OT-KEY (C4-OPEN-X) = D-CANDIDATE-KEY
035400         SET W-FOUND TO TRUE
035500         MOVE C4-OPEN-X TO C4-FOUND-IX
035600     END-IF
035700     .
035800 C310-99.
035900     EXIT.
036000
036100******************************************************************
036200* D-SCAN-FIELD von rechts nach der ersten Nichtleerstelle
036300* durchsuchen, um DELIMITED-BY-SPACE-Fehler bei eingebetteten
036400* Leerzeichen (z.B. mehreren Gradle-Tasks) zu vermeiden
036500******************************************************************
036600 C900-CALC-TRIM-LEN SECTION.
036700 C900-00.
036800     MOVE ZERO TO C3-TRIM-LEN
036900     PERFORM C910-SCAN-BACK
037000         VARYING C3-SCAN-POS FROM 200 BY -1
037100         UNTIL C3-SCAN-POS = 0 OR C3-TRIM-LEN NOT = ZERO
037200
037300     IF  C3-TRIM-LEN = ZERO
037400         MOVE 1 TO C3-TRIM-LEN
037500     END-IF
037600     .
037700 C900-99.
037800     EXIT.
037900
038000 C910-SCAN-BACK SECTION.
038100 C910-00.
038200     IF  D-SCAN-FIELD (C3-SCAN-POS:1) NOT = SPACE
038300         MOVE C3-SCAN-POS TO C3-TRIM-LEN
038400     END-IF
038500     .
038600 C910-99.
038700     EXIT.
038800
038900******************************************************************
039000* Build fehlgeschlagen - Incident eroeffnen, falls noch keines
039100* fuer diesen Schluessel offen ist
039200******************************************************************
039300 D100-OPEN-INCIDENT SECTION.
039400 D100-00.
039500     IF  W-NOT-FOUND AND C4-OPEN-COUNT < 2000
039600         ADD 1 TO C4-OPEN-COUNT
039700         MOVE D-CANDIDATE-KEY       TO OT-KEY (C4-OPEN-COUNT)
039800         COMPUTE OT-STARTED-ON (C4-OPEN-COUNT) =
039900                 BV-BUILD-START-TIME + BV-BUILD-DURATION-MS
040000         MOVE BV-USERNAME           TO OT-USERNAME (C4-OPEN-COUNT)
040100         MOVE BV-PROJECT-NAME       TO OT-PROJECT-NAME (C4-OPEN-COUNT)
040200         MOVE BV-REQUESTED          TO OT-REQUESTED (C4-OPEN-COUNT)
040300         IF  BV-BUILD-IS-CI
040400             MOVE 'Y' TO OT-IS-CI (C4-OPEN-COUNT)
040500         ELSE
040600             MOVE 'N' TO OT-IS-CI (C4-OPEN-COUNT)
040700         END-IF
040800     END-IF
040900     .
041000 D100-99.
041100     EXIT.
041200
041300******************************************************************
041400* Build bestanden - falls ein Incident fuer diesen Schluessel
041500* offen ist, abschliessen und an TRKDRV0O zur Ausgabe zurueckgeben
041600******************************************************************
041700 D200-RESOLVE-INCIDENT SECTION.
041800 D200-00.
041900     IF  W-FOUND
042000         MOVE OT-KEY (C4-FOUND-IX)          TO IK-INCIDENT-KEY
042100         MOVE OT-USERNAME (C4-FOUND-IX)     TO IK-USERNAME
042200         MOVE OT-PROJECT-NAME (C4-FOUND-IX) TO IK-PROJECT-NAME
042300         MOVE OT-REQUESTED (C4-FOUND-IX)    TO IK-REQUESTED
042400         MOVE OT-STARTED-ON (C4-FOUND-IX)   TO IK-STARTED-ON
042500         MOVE BV-BUILD-START-TIME           TO IK-RESOLVED-ON
042600         COMPUTE IK-DURATION-MS =
042700                 IK-RESOLVED-ON - IK-STARTED-ON
042800         SET IK-RESOLVED TO TRUE
042900         IF  OT-IS-CI (C4-FOUND-IX) = 'Y'
043000             SET IK-INCIDENT-IS-CI TO TRUE
043100         ELSE
043200             SET IK-INCIDENT-IS-LOCAL TO TRUE
043300         END-IF
043400         SET LINK-INCIDENT-WAS-WRITTEN TO TRUE
043500
043600         PERFORM D300-REMOVE-OPEN-ENTRY
043700     END-IF
043800     .
043900 D200-99.
044000     EXIT.
044100
044200******************************************************************
044300* Abgeschlossenen Eintrag aus der Tabelle entfernen - letzten
044400* Eintrag an seine Stelle ruecken und Zaehler verringern
044500* (Reihenfolge der offenen Incidents ist ohne Bedeutung)
044600******************************************************************
044700 D300-REMOVE-OPEN-ENTRY SECTION.
044800 D300-00.
044900     IF  C4-FOUND-IX < C4-OPEN-COUNT
045000         MOVE W-OPEN-ENTRY (C4-OPEN-COUNT) TO W-OPEN-ENTRY (C4-FOUND-IX)
045100     END-IF
045200     SUBTRACT 1 FROM C4-OPEN-COUNT
045300     .
045400 D300-99.
045500     EXIT.
045600
045700******************************************************************
045800* ENDE Source-Programm
045900******************************************************************
