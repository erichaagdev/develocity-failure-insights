000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    TRKDRV0O.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-07-08.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 2011-04-19
001100* Letzte Version   :: A.03.00
001200* Kurzbeschreibung :: Treiberprogramm der Time-To-Remediate-
001300* Kurzbeschreibung :: Auswertung, Schritt 1: liest BUILD-VIEW-
001400* Kurzbeschreibung :: FILE sortiert nach Build-Start und
001500* Kurzbeschreibung :: schreibt abgeschlossene Incidents
001600*
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1994-07-08 | KL   | Neuerstellung, loest die alte     *
002300*         |            |      | Batch-Buildlog-Auswertung ab      *
002400* A.01.00 | 1996-03-14 | RFH  | ABEND-MELDUNG BEI VOLLER OFFENE-  *
002500*         |            |      | INCIDENTS-TABELLE IN TRKINC0M     *
002600*         |            |      | (SIEHE DORTIGEN AENDERUNGSVERMERK)*
002700* A.02.00 | 1998-11-30 | LOR  | Y2K-SICHTPRUEFUNG - KEINE EIGENEN *
002800*         |            |      | DATUMSFELDER IN DIESEM TREIBER,   *
002900*         |            |      | KEINE AENDERUNG ERFORDERLICH      *
003000* A.03.00 | 2011-04-19 | RFH  | AUF LINK-REC/CALL-SCHNITTSTELLE   *
003100*         |            |      | ZU TRKINC0M UMGESTELLT (WAR VORHER*
003200*         |            |      | INLINE-LOGIK IN DIESEM PROGRAMM)  *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* TRKDRV0O liest BUILD-VIEW-FILE, das der vorgelagerte Extrakt
003800* bereits aufsteigend nach BV-BUILD-START-TIME sortiert und um
003900* Dubletten auf demselben Zeitstempel bereinigt hat.  Jeder Satz
004000* wird an TRKINC0M weitergereicht, das die Zustandsmaschine der
004100* offenen Incidents fuehrt; liefert TRKINC0M einen abgeschlossenen
004200* Incident zurueck, wird er auf INCIDENT-FILE geschrieben.  Beim
004300* Erreichen des Dateiendes werden keine weiteren Aufrufe getaetigt
004400* - noch offene Incidents verbleiben unveroeffentlicht in
004500* TRKINC0M und werden mit dem Programmende verworfen.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005200 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     C01       IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BUILD-VIEW-FILE  ASSIGN TO "BLDVIEW"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-BV-STATUS.
006300     SELECT INCIDENT-FILE    ASSIGN TO "INCIDNT"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-IK-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  BUILD-VIEW-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  BV-RECORD.
007300     COPY BUILDVWC.
007400
007500 FD  INCIDENT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  IK-RECORD.
007900     COPY INCIDNTC.
008000
008100 WORKING-STORAGE SECTION.
008120*--------------------------------------------------------------------*
008130* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
008140*--------------------------------------------------------------------*
008150 77          W-LOOP-CT           PIC 9(09) COMP     VALUE ZERO.
008160*        ZAEHLT DIE DURCHLAEUFE VON B100-VERARBEITUNG, FUER DIE
008165*        ABBRUCH-DIAGNOSE IN Z999-ERRLOG WERTVOLL.
008170*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C9-BUILDS-READ      PIC 9(09) COMP           VALUE ZERO.
008700     05      C9-INCIDENTS-OUT    PIC 9(09) COMP           VALUE ZERO.
008750     05      FILLER              PIC X(01).
008800
008900*--------------------------------------------------------------------*
009000* Display-Felder: Praefix D
009100*--------------------------------------------------------------------*
009200 01          DISPLAY-FELDER.
009300     05      D-BUILDS-READ-ED    PIC ZZZ,ZZZ,ZZ9.
009400     05      D-INCIDENTS-ED      PIC ZZZ,ZZZ,ZZ9.
009450     05      FILLER              PIC X(01).
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)          VALUE "TRKDRV0O".
010100     05      K-MODUL-VERS        PIC X(08)          VALUE "A.03.00 ".
010200     05      K-TRKINC-MODUL      PIC X(08)          VALUE "TRKINC0M".
010250     05      FILLER              PIC X(01).
010300
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      WS-BV-STATUS        PIC X(02)          VALUE "00".
010900         88  BV-FILE-OK                             VALUE "00".
011000         88  BV-FILE-EOF                             VALUE "10".
011100         88  BV-FILE-NOK      VALUE "01" "02" "03" "04" "05" "06" "07"
011200                                     "08" "09" "20" "21" "22" "23" "24"
011300                                     "30" "34" "35" "37" "38" "39" "41"
011400                                     "42" "43" "44" "46" "47" "48" "49".
011500     05  WS-BV-STATUS-R REDEFINES WS-BV-STATUS.
011600         10  WS-BV-STATUS1       PIC X(01).
011700             88  BV-EOF                             VALUE "1".
011800             88  BV-INVALID-KEY                     VALUE "2".
011900             88  BV-PERM-ERROR                      VALUE "3" "4".
012000         10  WS-BV-STATUS2       PIC X(01).
012100     05      WS-IK-STATUS        PIC X(02)          VALUE "00".
012200         88  IK-FILE-OK                             VALUE "00".
012300         88  IK-FILE-NOK      VALUE "01" "02" "03" "04" "05" "06" "07"
012400                                     "08" "09" "20" "21" "22" "23" "24"
012500                                     "30" "34" "35" "37" "38" "39" "41"
012600                                     "42" "43" "44" "46" "47" "48" "49".
012700     05  WS-IK-STATUS-R REDEFINES WS-IK-STATUS.
012800         10  WS-IK-STATUS1       PIC X(01).
012900         10  WS-IK-STATUS2       PIC X(01).
013000     05      W-EOF-SW            PIC X(01)          VALUE 'N'.
013100         88  W-END-OF-BUILDS                        VALUE 'Y'.
013200         88  W-NOT-END-OF-BUILDS                     VALUE 'N'.
013250     05      W-EOF-SW-R REDEFINES W-EOF-SW           PIC X(01).
013275     05      FILLER              PIC X(01).
013300
013400 01          ZEILE               PIC X(80).
013500
013600*--------------------------------------------------------------------*
013700* Uebergabebereich fuer den Aufruf von TRKINC0M
013800*--------------------------------------------------------------------*
013900 01          LK-REC.
014000     03      LK-HDR.
014100         05  LK-RC               PIC S9(04) COMP.
014200     03      LK-DATA.
014300         04  LK-BUILD-VIEW.
014400             COPY BUILDVWC.
014500         04  LK-INCIDENT-WRITTEN PIC X(01).
014600             88  LK-INCIDENT-WAS-WRITTEN     VALUE 'Y'.
014700             88  LK-INCIDENT-NOT-WRITTEN     VALUE 'N'.
014800         04  LK-INCIDENT.
014900             COPY INCIDNTC.
015000
015100 PROCEDURE DIVISION.
015200******************************************************************
015300* Steuerungs-Section
015400******************************************************************
015500 A100-STEUERUNG SECTION.
015600 A100-00.
015700     IF  SHOW-VERSION
015800         DISPLAY K-MODUL " VERS " K-MODUL-VERS
015900                 " VOM: " FUNCTION WHEN-COMPILED
016000         STOP RUN
016100     END-IF
016200
016300     PERFORM B000-VORLAUF
016400     PERFORM B100-VERARBEITUNG
016500         UNTIL W-END-OF-BUILDS
016600     PERFORM B090-ENDE
016700     STOP RUN
016800     .
016900 A100-99.
017000     EXIT.
017100
017200******************************************************************
017300* Vorlauf - Dateien oeffnen, erster Satz lesen
017400******************************************************************
017500 B000-VORLAUF SECTION.
017600 B000-00.
017700     OPEN INPUT  BUILD-VIEW-FILE
017800     IF  BV-FILE-NOK
017900         DISPLAY K-MODUL " - OPEN BUILD-VIEW-FILE FEHLER "
018000                 WS-BV-STATUS
018100         PERFORM Z999-ERRLOG
018200     END-IF
018300
018400     OPEN OUTPUT INCIDENT-FILE
018500     IF  IK-FILE-NOK
018600         DISPLAY K-MODUL " - OPEN INCIDENT-FILE FEHLER " WS-IK-STATUS
018700         PERFORM Z999-ERRLOG
018800     END-IF
018900
019000     PERFORM C000-INIT
019100     PERFORM B200-READ-BUILD-VIEW
019200     .
019300 B000-99.
019400     EXIT.
019500
019600******************************************************************
019700* Verarbeitung - ein BUILD-VIEW-Satz je Durchlauf
019800******************************************************************
019900 B100-VERARBEITUNG SECTION.
020000 B100-00.
020050     ADD 1 TO W-LOOP-CT
020100     ADD 1 TO C9-BUILDS-READ
020200
020300     MOVE BV-RECORD          TO LK-BUILD-VIEW
020400     SET LK-INCIDENT-NOT-WRITTEN TO TRUE
020500     MOVE ZERO                TO LK-RC
020600
020700     CALL K-TRKINC-MODUL USING LK-REC
020800
020900     IF  LK-INCIDENT-WAS-WRITTEN
021000         MOVE LK-INCIDENT TO IK-RECORD
021100         WRITE IK-RECORD
021200         IF  IK-FILE-NOK
021300             DISPLAY K-MODUL " - WRITE INCIDENT-FILE FEHLER "
021400                     WS-IK-STATUS
021500             PERFORM Z999-ERRLOG
021600         END-IF
021700         ADD 1 TO C9-INCIDENTS-OUT
021800     END-IF
021900
022000     PERFORM B200-READ-BUILD-VIEW
022100     .
022200 B100-99.
022300     EXIT.
022400
022500******************************************************************
022600* Naechsten BUILD-VIEW-Satz lesen
022700******************************************************************
022800 B200-READ-BUILD-VIEW SECTION.
022900 B200-00.
023000     READ BUILD-VIEW-FILE INTO BV-RECORD
023100         AT END
023200             SET W-END-OF-BUILDS TO TRUE
023300     END-READ
023400
023500     IF  NOT W-END-OF-BUILDS AND BV-FILE-NOK
023600         DISPLAY K-MODUL " - READ BUILD-VIEW-FILE FEHLER "
023700                 WS-BV-STATUS
023800         PERFORM Z999-ERRLOG
023900     END-IF
024000     .
024100 B200-99.
024200     EXIT.
024300
024400******************************************************************
024500* Ende - Dateien schliessen, Laufstatistik ausgeben
024600******************************************************************
024700 B090-ENDE SECTION.
024800 B090-00.
024900     CLOSE BUILD-VIEW-FILE
025000     CLOSE INCIDENT-FILE
025100
025200     MOVE C9-BUILDS-READ   TO D-BUILDS-READ-ED
025300     MOVE C9-INCIDENTS-OUT TO D-INCIDENTS-ED
025400     DISPLAY K-MODUL " - BUILDS GELESEN......: " D-BUILDS-READ-ED
025500     DISPLAY K-MODUL " - INCIDENTS GESCHRIEBEN: " D-INCIDENTS-ED
025600     .
025700 B090-99.
025800     EXIT.
025900
026000******************************************************************
026100* Initialisierung von Feldern und Zaehlern
026200******************************************************************
026300 C000-INIT SECTION.
026400 C000-00.
026500     MOVE ZERO TO C9-BUILDS-READ
026600     MOVE ZERO TO C9-INCIDENTS-OUT
026700     .
026800 C000-99.
026900     EXIT.
027000
027100******************************************************************
027200* Fehlerprotokoll und Programmabbruch
027300******************************************************************
027400 Z999-ERRLOG SECTION.
027500 Z999-00.
027600     DISPLAY K-MODUL " - PROGRAMMABBRUCH"
027700     MOVE 16 TO RETURN-CODE
027800     STOP RUN
027900     .
028000 Z999-99.
028100     EXIT.
028200
028300******************************************************************
028400* ENDE Source-Programm
028500******************************************************************
