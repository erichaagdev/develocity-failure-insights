000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    TBLREN0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-08-02.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 1998-11-30
001100* Letzte Version   :: A.02.00
001200* Kurzbeschreibung :: Rendert eine per TBLRENC uebergebene Tabelle
001300* Kurzbeschreibung :: (Titel/Kopfzeile/Datenzeilen) als Text mit
001400* Kurzbeschreibung :: Rahmen, eine Zeile je Aufruf mit LINK-CMD
001500* Kurzbeschreibung :: "NX"
001600*
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1994-08-02 | KL   | Neuerstellung, gemeinsames Render-*
002300*         |            |      | Modul fuer alle vierzehn          *
002400*         |            |      | Time-To-Remediate Tabellen        *
002500* A.00.01 | 1995-03-08 | KL   | LEERE TABELLE (TR-NUM-ROWS = 0)   *
002600*         |            |      | LIEF VORHER IN ENDLOSSCHLEIFE     *
002700*         |            |      | (RQ 1995-041)                     *
002800* A.01.00 | 1996-05-20 | RFH  | ZEILENLAENGE VON 132 AUF 300 ZEI- *
002900*         |            |      | CHEN ANGEHOBEN, DAMIT TREND-      *
003000*         |            |      | TABELLEN MIT VIELEN ZEITSPALTEN   *
003100*         |            |      | NICHT MEHR UMGEBROCHEN WERDEN     *
003200*         |            |      | MUESSEN (SIEHE AUCH TBLRENC)      *
003210* A.02.00 | 1998-11-30 | LOR  | Y2K-SICHTPRUEFUNG - KEINE EIGENEN *
003220*         |            |      | DATUMSFELDER, KEINE AENDERUNG     *
003230*         |            |      | NOETIG                            *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* TBLREN0M liefert eine geladene TBLRENC-Struktur zeilenweise als
003800* Text mit Rahmen zurueck: Titelzeile 1, Titelzeile 2, Rahmen,
003900* Kopfzeile, Rahmen, je eine Datenzeile, Abschlussrahmen.  Der
004000* Aufruf mit LINK-CMD "ST" laedt eine neue Tabelle und setzt den
004100* internen Zustand zurueck; jeder folgende Aufruf mit LINK-CMD
004200* "NX" liefert die naechste Zeile in LINK-LINE, bis LINK-RC den
004300* Wert 1 traegt (keine weitere Zeile).  Reine Textformatierung,
004400* keine numerische Aufbereitung der Zellen - Summen, Mittelwerte
004450* und Prozentwerte werden bereits fertig gerechnet angeliefert,
004480* das obliegt dem Aufrufer RPTDRV0O.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005200 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006320*--------------------------------------------------------------------*
006330* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
006340*--------------------------------------------------------------------*
006350 77          W-ROW-CT            PIC 9(05) COMP     VALUE ZERO.
006360*        ZAEHLT DIE UEBER D400-RENDER-DATA-LINE AUSGEGEBENEN
006365*        DATENZEILEN, NUR FUER DIE ABBRUCH-DIAGNOSE WERTVOLL.
006370*--------------------------------------------------------------------*
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-COL              PIC 9(04) COMP.
006900     05      C4-INNER-WIDTH      PIC 9(04) COMP.
007000     05      C4-OUT-PTR          PIC 9(04) COMP.
007050     05      FILLER              PIC X(01).
007100
007200*--------------------------------------------------------------------*
007300* Display-Felder: Praefix D
007400*--------------------------------------------------------------------*
007500 01          DISPLAY-FELDER.
007600     05      D-WIDE-BUF          PIC X(300)         VALUE SPACES.
007650     05      D-WIDE-BUF-R REDEFINES D-WIDE-BUF.
007660         10  D-WIDE-BYTE         PIC X(01) OCCURS 300 TIMES.
007700     05      D-DASHES            PIC X(40)          VALUE ALL "-".
007750     05      FILLER              PIC X(01).
007800
007900*--------------------------------------------------------------------*
008000* Felder mit konstantem Inhalt: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300     05      K-MODUL             PIC X(08)          VALUE "TBLREN0M".
008400     05      K-MODUL-VERS        PIC X(08)          VALUE "A.02.00 ".
008450     05      FILLER              PIC X(01).
008500
008600*----------------------------------------------------------------*
008700* Conditional-Felder
008800*----------------------------------------------------------------*
008900 01          SCHALTER.
009000     05      W-PHASE             PIC X(02)          VALUE "T1".
009100         88  W-PHASE-TITLE1                         VALUE "T1".
009200         88  W-PHASE-TITLE2                         VALUE "T2".
009300         88  W-PHASE-RULE-TOP                       VALUE "RT".
009400         88  W-PHASE-HEADER                         VALUE "HD".
009500         88  W-PHASE-RULE-MID                       VALUE "RM".
009600         88  W-PHASE-DATA-ROW                       VALUE "DR".
009700         88  W-PHASE-RULE-BOTTOM                    VALUE "RB".
009800         88  W-PHASE-DONE                           VALUE "DN".
009850     05      W-PHASE-R REDEFINES W-PHASE.
009860         10  W-PHASE-BYTE        PIC X(01) OCCURS 2 TIMES.
009870     05      FILLER              PIC X(01).
009900
010000*--------------------------------------------------------------------*
010100* Eigene Kopie der geladenen Tabelle - besteht ueber die Folge der
010200* Aufrufe mit LINK-CMD "NX" hinweg, bis zum naechsten "ST"
010300*--------------------------------------------------------------------*
010400 01          W-TABLE-COPY.
010500     COPY TBLRENC.
010600 01          W-TABLE-COPY-R REDEFINES W-TABLE-COPY.
010700     05      W-TABLE-BYTE        PIC X(01) OCCURS 10240 TIMES.
010800
010900 01          W-RENDER-STATE.
011000     05      W-TOTAL-WIDTH       PIC 9(04) COMP     VALUE ZERO.
011100     05      W-DATA-ROW-IX       PIC 9(04) COMP     VALUE ZERO.
011150     05      FILLER              PIC X(01).
011200
011300 LINKAGE SECTION.
011400
011500*-->    Uebergabe aus RPTDRV0O
011600 01     LINK-REC.
011700    03  LINK-HDR.
011800     05 LINK-CMD                 PIC X(02).
011900         88 LINK-CMD-START               VALUE "ST".
012000         88 LINK-CMD-NEXT                VALUE "NX".
012100     05 LINK-RC                 PIC S9(04) COMP.
012200*       0 = ZEILE IN LINK-LINE ZURUECKGEGEBEN, 1 = KEINE WEITERE ZEILE
012300    03  LINK-DATA.
012400     04 LINK-TABLE.
012500         COPY TBLRENC.
012600     04 LINK-LINE               PIC X(300).
012700
012800 PROCEDURE DIVISION USING LINK-REC.
012900******************************************************************
013000* Steuerungs-Section
013100******************************************************************
013200 A100-STEUERUNG SECTION.
013300 A100-00.
013400     IF  SHOW-VERSION
013500         DISPLAY K-MODUL " VERS " K-MODUL-VERS
013600                 " VOM: " FUNCTION WHEN-COMPILED
013700         GOBACK
013800     END-IF
013900
014000     MOVE ZERO TO LINK-RC
014100     EVALUATE TRUE
014200         WHEN LINK-CMD-START
014300             PERFORM B000-VORLAUF
014400         WHEN LINK-CMD-NEXT
014500             PERFORM B100-VERARBEITUNG
014600     END-EVALUATE
014700     GOBACK
014800     .
014900 A100-99.
015000     EXIT.
015100
015200******************************************************************
015300* Vorlauf - neue Tabelle uebernehmen, Zustand zuruecksetzen
015400******************************************************************
015500 B000-VORLAUF SECTION.
015600 B000-00.
015700     MOVE LINK-TABLE TO W-TABLE-COPY
015800     SET W-PHASE-TITLE1 TO TRUE
015900     MOVE ZERO TO W-DATA-ROW-IX
016000     PERFORM C100-CALC-WIDTH
016100     MOVE SPACES TO LINK-LINE
016200     .
016300 B000-99.
016400     EXIT.
016500
016600******************************************************************
016700* Verarbeitung - naechste Ausgabezeile nach Zustand W-PHASE
016800* liefern
016900******************************************************************
017000 B100-VERARBEITUNG SECTION.
017100 B100-00.
017200     EVALUATE TRUE
017300         WHEN W-PHASE-TITLE1
017400             PERFORM D110-RENDER-TITLE1
017500             SET W-PHASE-TITLE2 TO TRUE
017600
017700         WHEN W-PHASE-TITLE2
017800             PERFORM D120-RENDER-TITLE2
017900             SET W-PHASE-RULE-TOP TO TRUE
018000
018100         WHEN W-PHASE-RULE-TOP
018200             PERFORM D200-RENDER-RULE-LINE
018300             SET W-PHASE-HEADER TO TRUE
018400
018500         WHEN W-PHASE-HEADER
018600             PERFORM D300-RENDER-HEADER-LINE
018700             SET W-PHASE-RULE-MID TO TRUE
018800
018900         WHEN W-PHASE-RULE-MID
019000             PERFORM D200-RENDER-RULE-LINE
019100             MOVE 1 TO W-DATA-ROW-IX
019200             IF  TR-NUM-ROWS OF W-TABLE-COPY = ZERO
019300                 SET W-PHASE-RULE-BOTTOM TO TRUE
019400             ELSE
019500                 SET W-PHASE-DATA-ROW TO TRUE
019600             END-IF
019700
019800         WHEN W-PHASE-DATA-ROW
019900             PERFORM D400-RENDER-DATA-LINE
020000             ADD 1 TO W-DATA-ROW-IX
020100             IF  W-DATA-ROW-IX > TR-NUM-ROWS OF W-TABLE-COPY
020200                 SET W-PHASE-RULE-BOTTOM TO TRUE
020300             END-IF
020400
020500         WHEN W-PHASE-RULE-BOTTOM
020600             PERFORM D200-RENDER-RULE-LINE
020700             SET W-PHASE-DONE TO TRUE
020800
020900         WHEN W-PHASE-DONE
021000             MOVE 1 TO LINK-RC
021100             MOVE SPACES TO LINK-LINE
021200     END-EVALUATE
021300     .
021400 B100-99.
021500     EXIT.
021600
021700******************************************************************
021800* Gesamtbreite der Tabelle in Zeichen ermitteln, inklusive
021900* Rahmenzeichen, fuer die zentrierten Titelzeilen
022000******************************************************************
022100 C100-CALC-WIDTH SECTION.
022200 C100-00.
022300     MOVE 1 TO W-TOTAL-WIDTH
022400     PERFORM C110-ADD-ONE-COL-WIDTH
022500         VARYING C4-COL FROM 1 BY 1
022600         UNTIL C4-COL > TR-NUM-COLS OF W-TABLE-COPY
022700     .
022800 C100-99.
022900     EXIT.
023000
023100 C110-ADD-ONE-COL-WIDTH SECTION.
023200 C110-00.
023300     COMPUTE W-TOTAL-WIDTH =
023400             W-TOTAL-WIDTH + TR-COL-WIDTH OF W-TABLE-COPY (C4-COL) + 3
023500     .
023600 C110-99.
023700     EXIT.
023800
023900******************************************************************
024000* Titelzeile 1 - ueber die gesamte Tabellenbreite eingerahmt
024100******************************************************************
024200 D110-RENDER-TITLE1 SECTION.
024300 D110-00.
024400     MOVE TR-TITLE-LINE-1 OF W-TABLE-COPY TO D-WIDE-BUF
024500     COMPUTE C4-INNER-WIDTH = W-TOTAL-WIDTH - 2
024600     MOVE SPACES TO LINK-LINE
024700     STRING "|"                             DELIMITED BY SIZE
024800            D-WIDE-BUF (1:C4-INNER-WIDTH)   DELIMITED BY SIZE
024900            "|"                             DELIMITED BY SIZE
025000            INTO LINK-LINE
025100     .
025200 D110-99.
025300     EXIT.
025400
025500******************************************************************
025600* Titelzeile 2 (Sichttitel, z.B. "(CI - BY PROJECT AND REQUESTED)")
025700******************************************************************
025800 D120-RENDER-TITLE2 SECTION.
025900 D120-00.
026000     MOVE TR-TITLE-LINE-2 OF W-TABLE-COPY TO D-WIDE-BUF
026100     COMPUTE C4-INNER-WIDTH = W-TOTAL-WIDTH - 2
026200     MOVE SPACES TO LINK-LINE
026300     STRING "|"                             DELIMITED BY SIZE
026400            D-WIDE-BUF (1:C4-INNER-WIDTH)   DELIMITED BY SIZE
026500            "|"                             DELIMITED BY SIZE
026600            INTO LINK-LINE
026700     .
026800 D120-99.
026900     EXIT.
027000
027100******************************************************************
027200* Rahmenzeile ("+----+------+---+" usw.), eine Gruppe Bindestriche
027300* je Spalte
027400******************************************************************
027500 D200-RENDER-RULE-LINE SECTION.
027600 D200-00.
027700     MOVE SPACES TO LINK-LINE
027800     MOVE 1 TO C4-OUT-PTR
027900     STRING "+" DELIMITED BY SIZE
028000         INTO LINK-LINE WITH POINTER C4-OUT-PTR
028100     PERFORM D210-EMIT-RULE-CELL
028200         VARYING C4-COL FROM 1 BY 1
028300         UNTIL C4-COL > TR-NUM-COLS OF W-TABLE-COPY
028400     .
028500 D200-99.
028600     EXIT.
028700
028800 D210-EMIT-RULE-CELL SECTION.
028900 D210-00.
029000     STRING D-DASHES
029100                 (1:TR-COL-WIDTH OF W-TABLE-COPY (C4-COL) + 2)
029200                                            DELIMITED BY SIZE
029300            "+"                            DELIMITED BY SIZE
029400            INTO LINK-LINE WITH POINTER C4-OUT-PTR
029500     .
029600 D210-99.
029700     EXIT.
029800
029900******************************************************************
030000* Kopfzeile mit den Spaltenueberschriften
030100******************************************************************
030200 D300-RENDER-HEADER-LINE SECTION.
030300 D300-00.
030400     MOVE SPACES TO LINK-LINE
030500     MOVE 1 TO C4-OUT-PTR
030600     STRING "|" DELIMITED BY SIZE
030700         INTO LINK-LINE WITH POINTER C4-OUT-PTR
030800     PERFORM D310-EMIT-HEADER-CELL
030900         VARYING C4-COL FROM 1 BY 1
031000         UNTIL C4-COL > TR-NUM-COLS OF W-TABLE-COPY
031100     .
031200 D300-99.
031300     EXIT.
031400
031500 D310-EMIT-HEADER-CELL SECTION.
031600 D310-00.
031700     STRING " "                            DELIMITED BY SIZE
031800            TR-COL-HEAD OF W-TABLE-COPY (C4-COL)
031900                 (1:TR-COL-WIDTH OF W-TABLE-COPY (C4-COL))
032000                                            DELIMITED BY SIZE
032100            " |"                           DELIMITED BY SIZE
032200            INTO LINK-LINE WITH POINTER C4-OUT-PTR
032300     .
032400 D310-99.
032500     EXIT.
032600
032700******************************************************************
032800* Datenzeile W-DATA-ROW-IX
032900******************************************************************
033000 D400-RENDER-DATA-LINE SECTION.
033100 D400-00.
033150     ADD 1 TO W-ROW-CT
033200     MOVE SPACES TO LINK-LINE
033300     MOVE 1 TO C4-OUT-PTR
033400     STRING "|" DELIMITED BY SIZE
033500         INTO LINK-LINE WITH POINTER C4-OUT-PTR
033600     PERFORM D410-EMIT-DATA-CELL
033700         VARYING C4-COL FROM 1 BY 1
033800         UNTIL C4-COL > TR-NUM-COLS OF W-TABLE-COPY
033900     .
034000 D400-99.
034100     EXIT.
034200
034300 D410-EMIT-DATA-CELL SECTION.
034400 D410-00.
034500     STRING " "                            DELIMITED BY SIZE
034600            TR-CELL OF W-TABLE-COPY
034700                 (W-DATA-ROW-IX, C4-COL)
034800                 (1:TR-COL-WIDTH OF W-TABLE-COPY (C4-COL))
034900                                            DELIMITED BY SIZE
035000            " |"                           DELIMITED BY SIZE
035100            INTO LINK-LINE WITH POINTER C4-OUT-PTR
035200     .
035300 D410-99.
035400     EXIT.
035500
035600******************************************************************
035700* ENDE Source-Programm
035800******************************************************************
