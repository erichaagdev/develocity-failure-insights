000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    RPTSTA0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  DATENVERARBEITUNG - BATCHWESEN.
000600 DATE-WRITTEN.  1994-07-11.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* Letzte Aenderung :: 2001-05-15
001100* Letzte Version   :: A.02.00
001200* Kurzbeschreibung :: Berechnet Anzahl, Mittelwert, Median, Min,
001300* Kurzbeschreibung :: Max und die Perzentile P5/P25/P75/P95 einer
001400* Kurzbeschreibung :: aufsteigend sortierten Dauer-Liste
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1994-07-11 | KL   | Neuerstellung fuer den Time-To-   *
002200*         |            |      | Remediate Report (RPTDRV0O)       *
002300* A.00.01 | 1995-01-19 | KL   | PERZENTIL-INTERPOLATION KORRIGIERT*
002400*         |            |      | - OBERER INDEX WURDE BEI P95 UEBER*
002500*         |            |      | DAS TABELLENENDE HINAUS GEBILDET  *
002600*         |            |      | (RQ 1995-011)                     *
002700* A.01.00 | 1998-11-30 | LOR  | Y2K-SICHTPRUEFUNG: KEINE DATUMS-  *
002800*         |            |      | FELDER, KEINE AENDERUNG NOETIG    *
002900* A.02.00 | 2001-05-15 | RFH  | SONDERFALL SR-N = 1 ERGAENZT      *
003000*         |            |      | (INTERPOLATION SETZTE VORHER      *
003100*         |            |      | DURCH ZERO BEI EINEM EINZIGEN     *
003200*         |            |      | WERT VORAUS) (RQ 2001-077)         *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* RPTSTA0M erhaelt ueber STATROWC eine nach SR-DUR-MS aufsteigend
003800* sortierte Liste von Time-To-Remediate-Werten (bereits auf ganze
003900* Sekunden abgeschnitten durch den Aufrufer) und liefert Anzahl,
004000* Mittelwert, Median, Minimum, Maximum sowie die Perzentile P5,
004100* P25, P75 und P95 nach der ueblichen R-7-Interpolationsmethode
004200* (Excel/statistisches Standardverfahren) zurueck.  Reine
004300* Rechenlogik, kein Datei- oder Datenbankzugriff.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005000 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006120*--------------------------------------------------------------------*
006130* Standalone-Zaehler, ausserhalb der Feldgruppen gefuehrt
006140*--------------------------------------------------------------------*
006150 77          W-CALL-CT           PIC 9(07) COMP     VALUE ZERO.
006160*        ZAEHLT DIE AUFRUFE UEBER LINK-REC INNERHALB EINES LAUFS,
006165*        NUR FUER DIE ABBRUCH-DIAGNOSE WERTVOLL.
006170*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C9-IX               PIC 9(09) COMP.
006700     05      C9-PCT-P1000        PIC 9(04) COMP.
006800     05      C9-H-SCALED         PIC 9(13) COMP.
006900     05      C9-INDEX0           PIC 9(09) COMP.
007000     05      C9-REMAINDER        PIC 9(09) COMP.
007100     05      C9-LOWER-IX         PIC 9(09) COMP.
007200     05      C9-UPPER-IX         PIC 9(09) COMP.
007300     05      C4-SLOT             PIC 9(01) COMP.
007350     05      FILLER              PIC X(01).
007400
007500*--------------------------------------------------------------------*
007600* Display-Felder: Praefix D
007700*--------------------------------------------------------------------*
007800 01          DISPLAY-FELDER.
007900     05      D-SUM-MS            PIC 9(18)V9(03)    VALUE ZERO.
008000     05      D-SUM-MS-R REDEFINES D-SUM-MS.
008100         10  D-SUM-MS-BYTE       PIC X(01) OCCURS 21 TIMES.
008200     05      D-FRACTION          PIC 9(01)V9(03)    VALUE ZERO.
008300     05      D-LOWER-VAL         PIC 9(18)V9(03)    VALUE ZERO.
008400     05      D-UPPER-VAL         PIC 9(18)V9(03)    VALUE ZERO.
008500     05      D-PCT-RESULT        PIC 9(18)V9(03)    VALUE ZERO.
008550     05      FILLER              PIC X(01).
008600
008700*--------------------------------------------------------------------*
008800* Felder mit konstantem Inhalt: Praefix K
008900*--------------------------------------------------------------------*
009000 01          KONSTANTE-FELDER.
009100     05      K-MODUL             PIC X(08)          VALUE "RPTSTA0M".
009200     05      K-MODUL-VERS        PIC X(08)          VALUE "A.02.00 ".
009250     05      FILLER              PIC X(01).
009300*
009400*--------------------------------------------------------------------*
009500* K-SLOT-FELDER - REIHENFOLGE DER STATISTIK-SLOTS IN SR-STAT-SLOT,
009600* MUSS ZU SR-VALUES IN STATROWC PASSEN.  FLACHE REDEFINES ALS
009700* TABELLE ANGELEGT, WIE ES DAS HAUS BEI JEDER KONSTANTEN-GRUPPE MIT
009800* FESTER SCHLUESSELREIHENFOLGE HAELT.
009900*--------------------------------------------------------------------*
010000
010100 01          K-SLOT-FELDER.
010200     05      K-SLOT-MEAN         PIC 9(01) COMP     VALUE 1.
010300     05      K-SLOT-MEDIAN       PIC 9(01) COMP     VALUE 2.
010400     05      K-SLOT-MIN          PIC 9(01) COMP     VALUE 3.
010500     05      K-SLOT-MAX          PIC 9(01) COMP     VALUE 4.
010600     05      K-SLOT-P5           PIC 9(01) COMP     VALUE 5.
010700     05      K-SLOT-P25          PIC 9(01) COMP     VALUE 6.
010800     05      K-SLOT-P75          PIC 9(01) COMP     VALUE 7.
010900     05      K-SLOT-P95          PIC 9(01) COMP     VALUE 8.
010950     05      FILLER              PIC X(01).
011000 01          K-SLOT-TABLE REDEFINES K-SLOT-FELDER.
011100     05      K-SLOT-VALUE        PIC 9(01) COMP OCCURS 8 TIMES.
011200
011300*----------------------------------------------------------------*
011400* Conditional-Felder
011500*----------------------------------------------------------------*
011600 01          SCHALTER.
011700     05      PRG-STATUS          PIC 9              VALUE ZERO.
011800         88  PRG-OK                                 VALUE ZERO.
011900         88  PRG-ABBRUCH                            VALUE 1.
012000     05      PRG-STATUS-R REDEFINES PRG-STATUS      PIC X(01).
012050     05      FILLER              PIC X(01).
012100
012200 LINKAGE SECTION.
012300
012400*-->    Uebergabe aus RPTDRV0O
012500 01     LINK-REC.
012600    05  LINK-HDR.
012700     10 LINK-RC                 PIC S9(04) COMP.
012800    05  LINK-DATA.
012900        COPY STATROWC.
013000
013100 PROCEDURE DIVISION USING LINK-REC.
013200******************************************************************
013300* Steuerungs-Section
013400******************************************************************
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     IF  SHOW-VERSION
013800         DISPLAY K-MODUL " VERS " K-MODUL-VERS
013900                 " VOM: " FUNCTION WHEN-COMPILED
014000         GOBACK
014100     END-IF
014200
014300     MOVE ZERO TO LINK-RC
014350     ADD 1 TO W-CALL-CT
014400     PERFORM B100-VERARBEITUNG
014500     GOBACK
014600     .
014700 A100-99.
014800     EXIT.
014900
015000******************************************************************
015100* Verarbeitung - Kennzahlen aus der sortierten Wertetabelle
015200* ermitteln
015300******************************************************************
015400 B100-VERARBEITUNG SECTION.
015500 B100-00.
015600     MOVE SR-DUR-MS (1)     TO SR-STAT-SLOT (K-SLOT-MIN)
015700     MOVE SR-DUR-MS (SR-N)  TO SR-STAT-SLOT (K-SLOT-MAX)
015800
015900     MOVE ZERO TO D-SUM-MS
016000     PERFORM C100-ADD-ONE-VALUE
016100         VARYING C9-IX FROM 1 BY 1
016200         UNTIL C9-IX > SR-N
016300     COMPUTE SR-STAT-SLOT (K-SLOT-MEAN) = D-SUM-MS / SR-N
016400
016500     MOVE 500 TO C9-PCT-P1000
016600     PERFORM C400-PERCENTILE
016700     MOVE D-PCT-RESULT TO SR-STAT-SLOT (K-SLOT-MEDIAN)
016800
016900     MOVE 50  TO C9-PCT-P1000
017000     PERFORM C400-PERCENTILE
017100     MOVE D-PCT-RESULT TO SR-STAT-SLOT (K-SLOT-P5)
017200
017300     MOVE 250 TO C9-PCT-P1000
017400     PERFORM C400-PERCENTILE
017500     MOVE D-PCT-RESULT TO SR-STAT-SLOT (K-SLOT-P25)
017600
017700     MOVE 750 TO C9-PCT-P1000
017800     PERFORM C400-PERCENTILE
017900     MOVE D-PCT-RESULT TO SR-STAT-SLOT (K-SLOT-P75)
018000
018100     MOVE 950 TO C9-PCT-P1000
018200     PERFORM C400-PERCENTILE
018300     MOVE D-PCT-RESULT TO SR-STAT-SLOT (K-SLOT-P95)
018400     .
018500 B100-99.
018600     EXIT.
018700
018800******************************************************************
018900* Einen Wert der Tabelle zur Summenbildung des Mittelwerts
019000* addieren
019100******************************************************************
019200 C100-ADD-ONE-VALUE SECTION.
019300 C100-00.
019400     ADD SR-DUR-MS (C9-IX) TO D-SUM-MS
019500     .
019600 C100-99.
019700     EXIT.
019800
019900******************************************************************
020000* Perzentil nach der R-7-Interpolationsmethode berechnen -
020100* C9-PCT-P1000 traegt den gewuenschten Perzentilrang in
020200* Tausendsteln (50 = P5, 950 = P95 usw.), Ergebnis in D-PCT-RESULT
020300******************************************************************
020400 C400-PERCENTILE SECTION.
020500 C400-00.
020600     IF  SR-N = 1
020700         MOVE SR-DUR-MS (1) TO D-PCT-RESULT
020800     ELSE
020900         COMPUTE C9-H-SCALED = (SR-N - 1) * C9-PCT-P1000
021000         DIVIDE C9-H-SCALED BY 1000
021100             GIVING C9-INDEX0 REMAINDER C9-REMAINDER
021200         COMPUTE D-FRACTION = C9-REMAINDER / 1000
021300
021400         COMPUTE C9-LOWER-IX = C9-INDEX0 + 1
021500         IF  C9-INDEX0 + 2 > SR-N
021600             MOVE SR-N TO C9-UPPER-IX
021700         ELSE
021800             COMPUTE C9-UPPER-IX = C9-INDEX0 + 2
021900         END-IF
022000
022100         MOVE SR-DUR-MS (C9-LOWER-IX) TO D-LOWER-VAL
022200         MOVE SR-DUR-MS (C9-UPPER-IX) TO D-UPPER-VAL
022300
022400         COMPUTE D-PCT-RESULT =
022500             D-LOWER-VAL +
022600             (D-FRACTION * (D-UPPER-VAL - D-LOWER-VAL))
022700     END-IF
022800     .
022900 C400-99.
023000     EXIT.
023100
023200******************************************************************
023300* ENDE Source-Programm
023400******************************************************************
